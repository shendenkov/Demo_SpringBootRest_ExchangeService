000010******************************************************************
000020***   * 100412 22/07/19 HVAR FO0142 CAMPOS DE CANAL Y LOTE       **
000030***   * 100226 14/11/98 PAMH Y2K  REVISION GENERAL DE FECHAS     **
000040***   * FO5502 22/03/94 PAMH CREACION TRAMA SOLICITUD DE CAMBIO  **
000050******************************************************************
000060*IDCPY*XCH
000070*OBJET*****************************************************************
000080*OBJET*** ESTRUCTURA DE DATOS DE TRAMAS XCHO001 - INPUT                 *
000090*OBJET*****************************************************************
000100*------------------------------------------------------------------*
000110*    TRAMA DE SOLICITUD DE CAMBIO. LOS CAMPOS DE CONTROL DE CANAL, *
000120*    LOTE Y REFERENCIA SON INFORMATIVOS - EL PROCESO SOLO VALIDA Y *
000130*    CALCULA A PARTIR DE LOS CAMPOS DE MONEDA, OPERACION Y MONTO.  *
000140*------------------------------------------------------------------*
000150 01  REG-XCHREQI.
000160*--- PAR DE MONEDAS DE LA OPERACION DE CAMBIO ------------------------*
000170     02  REQ-CURRENCY-FROM         PIC X(03).
000180     02  REQ-CURRENCY-TO           PIC X(03).
000190*--- TIPO DE OPERACION SOLICITADA: 'GIVE' O 'GET ' --------------------*
000200     02  REQ-OPERATION-TYPE        PIC X(04).
000210*--- MONTOS INFORMADOS POR EL SOLICITANTE ----------------------------*
000220     02  REQ-AMOUNT-FROM           PIC S9(13)V9(02).
000230     02  REQ-AMOUNT-TO             PIC S9(13)V9(02).
000240*--- FECHA Y HORA EN QUE SE ORIGINO LA SOLICITUD ---------------------*
000250     02  REQ-FECHA-SOLICITUD       PIC 9(08).
000260     02  REQ-HORA-SOLICITUD        PIC 9(06).
000270*--- CANAL POR EL QUE INGRESO LA SOLICITUD ---------------------------*
000280     02  REQ-COD-CANAL             PIC X(03).
000290         88  REQ-CANAL-BATCH                VALUE 'BCH'.
000300         88  REQ-CANAL-VENTANILLA           VALUE 'VTA'.
000310         88  REQ-CANAL-INTERNET             VALUE 'WEB'.
000320*--- DATOS DE OFICINA, TERMINAL Y USUARIO ORIGINANTE -----------------*
000330     02  REQ-COD-OFICINA           PIC X(04).
000340     02  REQ-COD-TERMINAL          PIC X(08).
000350     02  REQ-COD-USUARIO           PIC X(08).
000360*--- CONTROL DE LOTE PARA CONCILIACION DEL PROCESO BATCH -------------*
000370     02  REQ-NUMERO-LOTE           PIC 9(06).
000380     02  REQ-NUMERO-SECUENCIA      PIC 9(06).
000390     02  REQ-NUMERO-REFERENCIA     PIC X(12).
000400     02  FILLER                    PIC X(10).
