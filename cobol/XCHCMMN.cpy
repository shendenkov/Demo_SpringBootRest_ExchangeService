000010******************************************************************
000020***   * 100415 22/07/19 HVAR FO0145 CAMPOS DE CONTROL Y MOTIVO   **
000030***   * FO5502 25/03/94 PAMH CREACION TRAMA MANTENIMIENTO COMIS  **
000040******************************************************************
000050*IDCPY*XCH
000060*OBJET*****************************************************************
000070*OBJET*** ESTRUCTURA DE DATOS DE TRAMAS XCHO003 - INPUT                 *
000080*OBJET*****************************************************************
000090*------------------------------------------------------------------*
000100*    TRAMA DE MANTENIMIENTO DE COMISION. EL CODIGO DE MOTIVO ES    *
000110*    INFORMATIVO PARA LA PISTA DE AUDITORIA - EL PROCESO SOLO      *
000120*    VALIDA Y APLICA A PARTIR DE CMN-FROM/CMN-TO/CMN-PT.           *
000130*------------------------------------------------------------------*
000140 01  REG-XCHCMMN.
000150*--- PAR DE MONEDAS Y NUEVO PORCENTAJE A APLICAR ---------------------*
000160     02  CMN-FROM                  PIC X(03).
000170     02  CMN-TO                    PIC X(03).
000180     02  CMN-PT                    PIC S9(03)V9(02).
000190*--- DATOS DE ORIGEN DE LA SOLICITUD DE MANTENIMIENTO ----------------*
000200     02  CMN-FECHA-SOLICITUD       PIC 9(08).
000210     02  CMN-USUARIO-SOLICITUD     PIC X(08).
000220     02  CMN-TERMINAL-SOLICITUD    PIC X(08).
000230     02  CMN-COD-OFICINA           PIC X(04).
000240     02  CMN-NUMERO-LOTE           PIC 9(06).
000250*--- MOTIVO DE LA ACTUALIZACION, PARA LA PISTA DE AUDITORIA ----------*
000260     02  CMN-COD-MOTIVO            PIC X(02).
000270         88  CMN-MOTIVO-AJUSTE-DIARIO       VALUE 'AD'.
000280         88  CMN-MOTIVO-CORRECCION          VALUE 'CO'.
000290         88  CMN-MOTIVO-ALTA-NUEVA          VALUE 'AN'.
000300     02  FILLER                    PIC X(10).
