000010******************************************************************
000020***   * 100410 22/07/19 HVAR FO0140 CAMPOS DE AUDITORIA Y ESTADO  **
000030***   * 100226 14/11/98 PAMH Y2K  REVISION GENERAL DE FECHAS     **
000040***   * FO5502 22/03/94 PAMH CREACION TABLA DE TASAS DE CAMBIO   **
000050******************************************************************
000060*IDCPY*XCH
000070*OBJET*****************************************************************
000080*OBJET*** LAYOUT MAESTRO DE TASAS DE CAMBIO - RTE-MAE-TASA               *
000090*OBJET*****************************************************************
000100*------------------------------------------------------------------*
000110*    REGISTRO DE ARCHIVO SECUENCIAL DEL MAESTRO DE TASAS DE CAMBIO  *
000120*    LOS CAMPOS RTE-FROM/RTE-TO/RTE-VALUE SON LOS UNICOS QUE LEE Y  *
000130*    ESCRIBE EL PROCESO BATCH DE CAMBIO (XCHO001/XCHO002); EL RESTO *
000140*    DE LOS CAMPOS QUEDA RESERVADO PARA EL SUBSISTEMA DE           *
000150*    MANTENIMIENTO EN LINEA Y PARA LA PISTA DE AUDITORIA DEL       *
000160*    REGISTRO, QUE NO FORMAN PARTE DEL ALCANCE DE ESTE BATCH.      *
000170*------------------------------------------------------------------*
000180 01  RTE-MAE-TASA.
000190*--- CLAVE DEL PAR DE MONEDAS (ORIGEN / DESTINO) -------------------*
000200     02  RTE-CLAVE.
000210         04  RTE-FROM              PIC X(03).
000220         04  RTE-TO                PIC X(03).
000230*--- VALOR DE LA TASA VIGENTE, 5 DECIMALES DE PRECISION ------------*
000240     02  RTE-VALUE                 PIC S9(33)V9(05).
000250*--- CAMPOS DE AUDITORIA - MANTENIDOS POR EL MODULO DE MANTENIMIENTO*
000260*--- EN LINEA (FUERA DEL ALCANCE DE ESTE PROCESO BATCH)            -*
000270     02  RTE-FECHA-ALTA            PIC 9(08).
000280     02  RTE-FECHA-ULT-ACTUALIZA   PIC 9(08).
000290     02  RTE-USUARIO-ALTA          PIC X(08).
000300     02  RTE-USUARIO-ULT-ACTUALIZA PIC X(08).
000310     02  RTE-TERMINAL-ULT-ACTUAL   PIC X(08).
000320     02  RTE-SUCURSAL-ORIGEN       PIC X(04).
000330     02  RTE-CONTADOR-ACTUALIZ     PIC 9(05).
000340*--- INDICADOR DE ESTADO DE LA TASA ---------------------------------*
000350     02  RTE-IND-ESTADO            PIC X(01).
000360         88  RTE-TASA-ACTIVA                VALUE 'A'.
000370         88  RTE-TASA-INACTIVA              VALUE 'I'.
000380         88  RTE-TASA-ANULADA               VALUE 'X'.
000390*--- ORIGEN DE LA ULTIMA CARGA DEL REGISTRO -------------------------*
000400     02  RTE-COD-ORIGEN-CARGA      PIC X(02).
000410         88  RTE-ORIGEN-CARGA-BATCH         VALUE 'BC'.
000420         88  RTE-ORIGEN-CARGA-LINEA         VALUE 'ML'.
000430     02  FILLER                    PIC X(09).
000440*------------------------------------------------------------------*
000450*    VISTA REDEFINIDA PARA TRUNCAMIENTO A 5 DECIMALES DEL VALOR    *
000460*    DE LA TASA (SE USA AL DERIVAR LA TASA INVERSA EN XCHO002)     *
000470*------------------------------------------------------------------*
000480 01  RTE-VALUE-TRUNC REDEFINES RTE-MAE-TASA.
000490     02  FILLER                    PIC X(06).
000500     02  RTE-VALUE-ENTERO          PIC S9(33).
000510     02  RTE-VALUE-DECIMAL         PIC 9(05).
000520     02  FILLER                    PIC X(61).
000530*------------------------------------------------------------------*
000540*    TABLA EN MEMORIA - CARGADA DESDE EL MAESTRO AL INICIO DE CADA *
000550*    CORRIDA (VER CARGAR-MAESTRO-TASAS EN EL PROGRAMA LLAMADOR)    *
000560*------------------------------------------------------------------*
000570 01  RTE-TABLA-TASAS.
000580     02  RTE-TBL-CANTIDAD          PIC S9(04) COMP VALUE ZERO.
000590     02  RTE-TBL-OCURR
000600             OCCURS 1 TO 500 TIMES
000610             DEPENDING ON RTE-TBL-CANTIDAD
000620             ASCENDING KEY IS RTE-TBL-FROM RTE-TBL-TO
000630             INDEXED BY RTE-IDX.
000640         04  RTE-TBL-FROM          PIC X(03).
000650         04  RTE-TBL-TO            PIC X(03).
000660         04  RTE-TBL-VALUE         PIC S9(33)V9(05).
