000010************************************************************************
000020***   * 100301 09/08/26 RLTV FO0091 EMISION DE CONTEO DE RECHAZOS    ***
000030***   * 100288 30/06/07 JLQV FO0084 VALIDACION MONEDAS DISTINTAS REQ  ***
000040***   * 100270 19/02/02 PAMH FO0079 SOPORTE OPERACION GET (INVERSA)   ***
000050***   * 100226 14/11/98 PAMH Y2K  REVISION GENERAL DE FECHAS          ***
000060***   * FO5511 08/04/94 PAMH CREACION PROCESO BATCH DE CAMBIO         ***
000070************************************************************************
000080*IDAPL*XCH
000090*OBJET*****************************************************************
000100*OBJET*** OPERACION CALCULAREXCHANGE                                 **
000110*OBJET*** LEE TRAMAS DE SOLICITUD DE CAMBIO, BUSCA LA TASA VIGENTE   **
000120*OBJET*** EN EL MAESTRO, APLICA EL COEFICIENTE DE COMISION Y GRABA   **
000130*OBJET*** EL RESULTADO DEL CAMBIO EN EL ARCHIVO DE SALIDA            **
000140*OBJET*****************************************************************
000150*------------------------------------------------------------------*
000160*    HISTORIAL DE MANTENIMIENTO DEL PROGRAMA                       *
000170*    (LOS TICKETS FO/100nnn SE ARCHIVAN EN LA CARPETA DE CAMBIOS    *
000180*    DE LA DIVISION DIVISAS - CONSULTAR ANTES DE MODIFICAR)         *
000190*------------------------------------------------------------------*
000200*    FO5511 08/04/94 PAMH - VERSION ORIGINAL. REEMPLAZA AL CALCULO  *
000210*           MANUAL DE CAMBIO QUE HACIA VENTANILLA CON TABLA IMPRESA.*
000220*    FO5560 02/09/95 PAMH - SE AGREGA VALIDACION DE MONTO > CERO    *
000230*           EN GIVE Y GET (ANTES SE ACEPTABAN MONTOS EN CERO).      *
000240*    FO5811 17/06/96 PAMH - CORRECCION: LA BUSQUEDA DE TASA NO      *
000250*           CONTEMPLABA MAYUSCULAS/MINUSCULAS MEZCLADAS EN LA TRAMA.*
000260*    100226 14/11/98 PAMH - Y2K: REVISION GENERAL DE FECHAS DE      *
000270*           TRABAJO Y DE COMPILACION EN TODOS LOS PROGRAMAS XCH.    *
000280*    100199 25/08/00 PAMH - SE ESTANDARIZA EL FORMATO DE TRAMA DE   *
000290*           RESULTADO CON EL RESTO DE LOS PROCESOS DE LA DIVISION.  *
000300*    100270 19/02/02 PAMH - FO0079 SOPORTE DE LA OPERACION GET      *
000310*           (CALCULO POR TASA INVERSA, HASTA ENTONCES SOLO GIVE).   *
000320*    100244 03/03/04 MTCS - SE AJUSTA EL FORMATO DE DISPLAY DE FIN  *
000330*           DE CORRIDA PARA CALZAR CON EL ESTANDAR DE OPERACIONES.  *
000340*    100288 30/06/07 JLQV - FO0084 VALIDACION EXPLICITA DE MONEDAS  *
000350*           DISTINTAS EN LA SOLICITUD (ANTES QUEDABA EN TASA=1 POR  *
000360*           OMISION DE CARGA, LO QUE OCULTABA SOLICITUDES ERRADAS). *
000370*    100333 11/01/11 MTCS - REVISION DE COBOL 85 - SE ELIMINAN LOS  *
000380*           GO TO INNECESARIOS DE LA VERSION ANTERIOR SALVO LOS DE  *
000390*           CONTROL DE FIN DE TRAMA, QUE SE MANTIENEN POR NORMA.    *
000400*    100371 14/05/15 DFQZ - SE AGREGAN CAMPOS DE CONTROL DE LOTE Y  *
000410*           CANAL EN LAS TRAMAS XCHREQI/XCHRESO (VER COPYBOOKS).    *
000420*    100410 22/07/19 HVAR - FO0140 CAMPOS DE AUDITORIA EN MAESTROS. *
000430*    100301 09/08/26 RLTV - FO0091 EMISION DE CONTEO DE RECHAZOS AL *
000440*           FINAL DE LA CORRIDA (ANTES SOLO SE EMITIAN APROBADOS).  *
000450*------------------------------------------------------------------*
000460*=======================*
000470       IDENTIFICATION DIVISION.
000480*=======================*
000490       PROGRAM-ID.     XCHO001.
000500       AUTHOR.         P. A. MARTIN HERRERA.
000510       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - DIVISION DIVISAS.
000520       DATE-WRITTEN.   08/04/94.
000530       DATE-COMPILED.  09/08/26.
000540       SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000550*====================*
000560       ENVIRONMENT DIVISION.
000570*====================*
000580*---------------------------------------------------------------*
000590*    CONFIGURACION DE MAQUINA Y CONMUTADORES DE OPERACION       *
000600*    UPSI-0 ENCENDIDO POR OPERACIONES CUANDO REQUIERE EL        *
000610*    RESUMEN ESTADISTICO DE FIN DE CORRIDA EN EL LISTADO DE JOB *
000620*---------------------------------------------------------------*
000630       CONFIGURATION SECTION.
000640*--- EQUIPO DE PRODUCCION DE LA DIVISION DIVISAS ---------------------*
000650       SOURCE-COMPUTER. IBM-3090.
000660       OBJECT-COMPUTER. IBM-3090.
000670       SPECIAL-NAMES.   C01 IS TOP-OF-FORM
000680                        UPSI-0 ON  IS SW-ESTADISTICA-ON
000690                        UPSI-0 OFF IS SW-ESTADISTICA-OFF.
000700*--- C01 QUEDA DECLARADO POR CONSISTENCIA CON EL RESTO DE LOS ------*
000710*--- PROGRAMAS DE LA DIVISION, AUNQUE ESTE PROCESO NO EMITE LISTADO*
000720       INPUT-OUTPUT SECTION.
000730       FILE-CONTROL.
000740*--- MAESTRO DE TASAS DE CAMBIO, SOLO LECTURA EN ESTE PROCESO --*
000750           SELECT XCH-MAE-TASA    ASSIGN TO XCHRATE
000760                  ORGANIZATION IS SEQUENTIAL.
000770*--- MAESTRO DE COMISIONES, SOLO LECTURA EN ESTE PROCESO -------*
000780           SELECT XCH-MAE-COMIS   ASSIGN TO XCHCOMI
000790                  ORGANIZATION IS SEQUENTIAL.
000800*--- TRAMAS DE SOLICITUD DE CAMBIO A PROCESAR -------------------*
000810           SELECT XCH-REQUEST     ASSIGN TO XCHREQ
000820                  ORGANIZATION IS SEQUENTIAL.
000830*--- TRAMAS DE RESULTADO DEL CAMBIO, UNA POR SOLICITUD LEIDA ---*
000840           SELECT XCH-RESULTADO   ASSIGN TO XCHRES
000850                  ORGANIZATION IS SEQUENTIAL.
000860*=============*
000870       DATA DIVISION.
000880*=============*
000890       FILE SECTION.
000900*-------------------------------------------------------------*
000910*    MAESTRO DE TASAS - LAYOUT PROPIO DE ESTE PROGRAMA. LOS    *
000920*    CAMPOS DE AUDITORIA (ALTA/ACTUALIZACION/ESTADO) LOS LLENA *
000930*    EL MODULO DE MANTENIMIENTO EN LINEA Y NO SON USADOS AQUI. *
000940*-------------------------------------------------------------*
000950       FD  XCH-MAE-TASA
000960           LABEL RECORDS ARE STANDARD
000970           RECORDING MODE IS F.
000980       01  REG-XCH-MAE-TASA.
000990*--- CLAVE DEL PAR DE MONEDAS - UNICO CAMPO POR EL QUE SE BUSCA ---*
001000           02  RMT-CLAVE.
001010               04  RMT-FROM              PIC X(03).
001020               04  RMT-TO                PIC X(03).
001030*--- TASA VIGENTE PARA EL PAR, 5 DECIMALES DE PRECISION -----------*
001040           02  RMT-VALUE                 PIC S9(33)V9(05).
001050*--- FECHA DE ALTA DEL REGISTRO EN EL MAESTRO ----------------------*
001060           02  RMT-FECHA-ALTA            PIC 9(08).
001070*--- FECHA DE LA ULTIMA ACTUALIZACION DE LA TASA --------------------*
001080           02  RMT-FECHA-ULT-ACTUALIZA   PIC 9(08).
001090*--- USUARIO QUE DIO DE ALTA EL REGISTRO ORIGINALMENTE --------------*
001100           02  RMT-USUARIO-ALTA          PIC X(08).
001110*--- USUARIO QUE HIZO LA ULTIMA ACTUALIZACION ------------------------*
001120           02  RMT-USUARIO-ULT-ACTUALIZA PIC X(08).
001130*--- TERMINAL DESDE DONDE SE HIZO LA ULTIMA ACTUALIZACION -----------*
001140           02  RMT-TERMINAL-ULT-ACTUAL   PIC X(08).
001150*--- SUCURSAL QUE ORIGINO EL REGISTRO --------------------------------*
001160           02  RMT-SUCURSAL-ORIGEN       PIC X(04).
001170*--- CANTIDAD DE VECES QUE SE HA ACTUALIZADO EL REGISTRO ------------*
001180           02  RMT-CONTADOR-ACTUALIZ     PIC 9(05).
001190*--- INDICADOR DE ESTADO DE LA TASA (VIGENTE, DE BAJA O ANULADA) ----*
001200           02  RMT-IND-ESTADO            PIC X(01).
001210               88  RMT-TASA-ACTIVA                VALUE 'A'.
001220               88  RMT-TASA-INACTIVA              VALUE 'I'.
001230               88  RMT-TASA-ANULADA               VALUE 'X'.
001240*--- ORIGEN DE LA ULTIMA CARGA DEL REGISTRO (BATCH O LINEA) ---------*
001250           02  RMT-COD-ORIGEN-CARGA      PIC X(02).
001260           02  FILLER                    PIC X(09).
001270*-------------------------------------------------------------*
001280*    MAESTRO DE COMISIONES - MISMO CRITERIO QUE EL DE TASAS    *
001290*-------------------------------------------------------------*
001300       FD  XCH-MAE-COMIS
001310           LABEL RECORDS ARE STANDARD
001320           RECORDING MODE IS F.
001330       01  REG-XCH-MAE-COMIS.
001340*--- CLAVE DEL PAR DE MONEDAS DEL REGISTRO DE COMISION --------------*
001350           02  RMC-CLAVE.
001360               04  RMC-FROM              PIC X(03).
001370               04  RMC-TO                PIC X(03).
001380*--- PORCENTAJE DE COMISION VIGENTE PARA EL PAR ----------------------*
001390           02  RMC-PT                    PIC S9(03)V9(02).
001400*--- FECHA DE ALTA DEL REGISTRO ---------------------------------------*
001410           02  RMC-FECHA-ALTA            PIC 9(08).
001420*--- FECHA DE LA ULTIMA ACTUALIZACION ---------------------------------*
001430           02  RMC-FECHA-ULT-ACTUALIZA   PIC 9(08).
001440*--- USUARIO QUE DIO DE ALTA EL REGISTRO ------------------------------*
001450           02  RMC-USUARIO-ALTA          PIC X(08).
001460*--- USUARIO DE LA ULTIMA ACTUALIZACION -------------------------------*
001470           02  RMC-USUARIO-ULT-ACTUALIZA PIC X(08).
001480*--- TERMINAL DE LA ULTIMA ACTUALIZACION ------------------------------*
001490           02  RMC-TERMINAL-ULT-ACTUAL   PIC X(08).
001500*--- SUCURSAL QUE ORIGINO EL REGISTRO ----------------------------------*
001510           02  RMC-SUCURSAL-ORIGEN       PIC X(04).
001520*--- CANTIDAD DE ACTUALIZACIONES SUFRIDAS POR EL REGISTRO -------------*
001530           02  RMC-CONTADOR-ACTUALIZ     PIC 9(05).
001540*--- INDICADOR DE ESTADO DE LA COMISION --------------------------------*
001550           02  RMC-IND-ESTADO            PIC X(01).
001560               88  RMC-COMISION-ACTIVA            VALUE 'A'.
001570               88  RMC-COMISION-INACTIVA          VALUE 'I'.
001580               88  RMC-COMISION-ANULADA           VALUE 'X'.
001590*--- ORIGEN DE LA ULTIMA CARGA (BATCH O LINEA) -------------------------*
001600           02  RMC-COD-ORIGEN-CARGA      PIC X(02).
001610           02  FILLER                    PIC X(09).
001620*-------------------------------------------------------------*
001630*    TRAMA DE ENTRADA - VER COPYBOOK XCHREQI PARA EL DETALLE   *
001640*-------------------------------------------------------------*
001650*    LOS CAMPOS DE CANAL/LOTE/REFERENCIA DE LA TRAMA SON       *
001660*    INFORMATIVOS PARA CONCILIACION - ESTE PROGRAMA SOLO USA   *
001670*    MONEDAS, TIPO DE OPERACION Y MONTOS                       *
001680       FD  XCH-REQUEST
001690           LABEL RECORDS ARE STANDARD
001700           RECORDING MODE IS F.
001710           COPY XCHREQI  REPLACING REG-XCHREQI BY REG-XCH-REQUEST.
001720*-------------------------------------------------------------*
001730*    TRAMA DE SALIDA - VER COPYBOOK XCHRESO PARA EL DETALLE    *
001740*-------------------------------------------------------------*
001750*    LOS CAMPOS DE FECHA/HORA/LOTE DE LA TRAMA DE SALIDA NO SE *
001760*    LLENAN EN ESTA VERSION - QUEDAN RESERVADOS PARA UNA FUTURA*
001770*    INTEGRACION CON EL MODULO DE CONCILIACION DE LOTES        *
001780       FD  XCH-RESULTADO
001790           LABEL RECORDS ARE STANDARD
001800           RECORDING MODE IS F.
001810           COPY XCHRESO  REPLACING REG-XCHRESO BY REG-XCH-RESULTADO.
001820*=======================*
001830       WORKING-STORAGE SECTION.
001840*=======================*
001850*---------------------------------------------------------------*
001860*    ITEMS DE NIVEL 77 - IDENTIFICACION DE VERSION DEL PROGRAMA *
001870*    Y COTA MAXIMA DE OCURRENCIAS DE LAS TABLAS EN MEMORIA, EN  *
001880*    CONCORDANCIA CON EL LIMITE OCCURS...DEPENDING ON DE LOS    *
001890*    COPYBOOKS XCHRATE/XCHCOMM (VER CARGAR-MAESTRO-TASAS Y      *
001900*    CARGAR-MAESTRO-COMISIONES MAS ABAJO)                      *
001910*---------------------------------------------------------------*
001920       77  WS-VERSION-PROGRAMA        PIC X(04)  VALUE '0301'.
001930       77  WS-MAX-OCURRENCIAS-TABLA   PIC S9(04) COMP VALUE +500.
001940       01  WE-ESPECIALES.
001950*--- SUBINDICE DE USO GENERAL --------------------------------------*
001960           02  I                       PIC 9(05) COMP VALUE ZEROS.
001970*--- CONTADORES DE CONTROL DE LA CORRIDA, IMPRESOS AL FINAL SI ------*
001980*--- EL SWITCH DE ESTADISTICAS ESTA ENCENDIDO -----------------------*
001990           02  CONTADOR-LEIDOS         PIC 9(07) COMP VALUE ZEROS.
002000           02  CONTADOR-APROBADOS      PIC 9(07) COMP VALUE ZEROS.
002010           02  CONTADOR-RECHAZADOS     PIC 9(07) COMP VALUE ZEROS.
002020*--- SWITCH DE FIN DE ARCHIVO DE SOLICITUDES -------------------------*
002030           02  WE-SW-FIN-REQUEST       PIC X(01) VALUE 'N'.
002040               88  FIN-REQUEST                   VALUE 'S'.
002050*--- SWITCH: BUSCA-TASA ENCONTRO LA TASA SOLICITADA -------------------*
002060           02  WE-SW-TASA-ENCONTRADA   PIC X(01) VALUE 'N'.
002070               88  TASA-ENCONTRADA               VALUE 'S'.
002080*--- COEFICIENTE MULTIPLICATIVO DE COMISION, DEVUELTO POR XCM0007 -----*
002090           02  WE-COEFICIENTE          PIC S9V9(05) VALUE ZEROS.
002100*------------------ AREA DE TRABAJO PARA EL DIVISOR -----------*
002110*    DIVISOR = TASA * COEFICIENTE. EL COMPUTE DE MAS ABAJO NO   *
002120*    LLEVA ROUNDED, POR LO QUE EL RESULTADO SE TRUNCA A LOS 2   *
002130*    DECIMALES DE WE-DIVISOR AL GRABARSE, SEGUN LA REGLA DEL    *
002140*    NEGOCIO PARA LA OPERACION GET                              *
002150       01  WE-DIVISOR-AREA.
002160           02  WE-DIVISOR              PIC S9(31)V9(02) VALUE ZEROS.
002170*--- LA REDEFINICION SEPARA ENTERO Y DECIMAL PARA PROBAR SI EL --*
002180*--- DIVISOR QUEDO EN CERO ANTES DE USARLO EN CALCULAR-GET,    --*
002190*--- Y EVITAR ASI UN ABEND POR DIVISION ENTRE CERO              -*
002200       01  WE-DIVISOR-TRUNC REDEFINES WE-DIVISOR-AREA.
002210           02  WE-DIVISOR-ENTERO       PIC S9(31).
002220           02  WE-DIVISOR-DECIMAL      PIC 9(02).
002230*------------------ TABLA DE MENSAJES DE RECHAZO --------------*
002240*    UN FILLER POR MENSAJE, REDEFINIDO MAS ABAJO EN UNA TABLA  *
002250*    OCCURS PARA PODER LOCALIZARLOS POR SUBINDICE (WT01-COD-   *
002260*    MSG), AL ESTILO DE LOS PROCESOS BATCH MAS ANTIGUOS DE LA  *
002270*    DIVISION.                                                 *
002280       01  WT01-TABLA-MENSAJES.
002290*--- MENSAJE 1: RECHAZO POR MONEDA ORIGEN = MONEDA DESTINO ------*
002300           02  FILLER                  PIC X(64)  VALUE
002310                '001*MONEDAS ORIGEN Y DESTINO IGUALES
002320      -         '-XCHO001 '.
002330*--- MENSAJE 2: RECHAZO POR NO EXISTIR TASA VIGENTE PARA EL PAR -*
002340           02  FILLER                  PIC X(64)  VALUE
002350                '002*SERVICIO NO SOPORTA CAMBIO ENTRE ESAS MONEDAS
002360      -         '-XCHO001 '.
002370*--- MENSAJE 3: RECHAZO POR MONTO ORIGEN CERO O NEGATIVO (GIVE) -*
002380           02  FILLER                  PIC X(64)  VALUE
002390                '003*MONTO ORIGEN DEBE SER MAYOR A CERO
002400      -         '-XCHO001 '.
002410*--- MENSAJE 4: RECHAZO POR MONTO DESTINO CERO O NEGATIVO (GET) -*
002420           02  FILLER                  PIC X(64)  VALUE
002430                '004*MONTO DESTINO DEBE SER MAYOR A CERO
002440      -         '-XCHO001 '.
002450*--- MENSAJE 5: RECHAZO POR TIPO DE OPERACION FUERA DE GIVE/GET -*
002460           02  FILLER                  PIC X(64)  VALUE
002470                '005*TIPO DE OPERACION NO SOPORTADO
002480      -         '-XCHO001 '.
002490*--- MENSAJE 6: OPERACION APROBADA, SE INFORMA EN RES-MENSAJE ---*
002500           02  FILLER                  PIC X(64)  VALUE
002510                '006*OPERACION APROBADA
002520      -         '-XCHO001 '.
002530*--- MENSAJE 7: RECHAZO POR DIVISOR EN CERO (TASA*COEFICIENTE) --*
002540           02  FILLER                  PIC X(64)  VALUE
002550                '007*DIVISOR CALCULADO EN CERO, NO SE PUEDE DIVIDIR
002560      -         '-XCHO001 '.
002570       01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
002580           02  WT01-OCURR  OCCURS  7  TIMES.
002590               04  WT01-COD-MSG        PIC 9(03).
002600               04  FILLER              PIC X(01).
002610               04  WT01-TXT-MSG.
002620                   06  WT01-MSG-DSC    PIC X(51).
002630                   06  WT01-MSG-PRG    PIC X(09).
002640*------------- MAESTRO DE TASAS EN MEMORIA ---------------------*
002650           COPY XCHRATE.
002660*------------- MAESTRO DE COMISIONES EN MEMORIA ----------------*
002670           COPY XCHCOMM.
002680*------------------------------------------------------------------*
002690*    MAPA DE PARRAFOS DE ESTE PROGRAMA (PARA EL PROGRAMADOR QUE    *
002700*    LO TOME DE MANTENIMIENTO POR PRIMERA VEZ)                    *
002710*------------------------------------------------------------------*
002720*    INICIAR-RUTINA .......... APERTURA DE ARCHIVOS Y CARGA DE     *
002730*                              AMBOS MAESTROS EN MEMORIA           *
002740*    PROCESAR-RUTINA ......... CICLO PRINCIPAL DE LECTURA          *
002750*    CICLO-PROCESAR-REQUEST .. UNA VUELTA DEL CICLO PRINCIPAL      *
002760*    PROCESAR-UN-REQUEST ..... ARMA EL ECO Y LLAMA A LA VALIDACION *
002770*    2000-VALIDAR-Y-CALCULAR . VALIDACIONES Y CALCULO (RANGO)      *
002780*    BUSCA-TASA .............. BUSQUEDA BINARIA DE LA TASA         *
002790*    OBTENER-COEFICIENTE ..... CALL A XCM0007                     *
002800*    APLICAR-OPERACION ....... DESPACHA SEGUN GIVE O GET           *
002810*    CALCULAR-GIVE/GET ....... CALCULO PROPIAMENTE DICHO           *
002820*    ESCRIBIR-RESULTADO ...... GRABA LA TRAMA DE SALIDA            *
002830*    TERMINAR-RUTINA ......... CIERRE Y RESUMEN ESTADISTICO        *
002840*------------------------------------------------------------------*
002850*------------------*
002860       PROCEDURE DIVISION.
002870*------------------*
002880*--- RUTINA PRINCIPAL: APERTURA, CICLO DE TRAMAS Y CIERRE -------*
002890*--- NO TOCAR EL ORDEN DE ESTAS TRES LINEAS - ES EL ESQUEMA     -*
002900*--- ESTANDAR DE TODOS LOS BATCH DE LA DIVISION DIVISAS         -*
002910           PERFORM  INICIAR-RUTINA.
002920           PERFORM  PROCESAR-RUTINA.
002930           PERFORM  TERMINAR-RUTINA.
002940*--------------*
002950       INICIAR-RUTINA.
002960*--------------*
002970*--- ABRIMOS AMBOS MAESTROS Y EL ARCHIVO DE SOLICITUDES, Y      -*
002980*--- DEJAMOS ABIERTO EL DE RESULTADO PARA TODA LA CORRIDA       -*
002990*--- (NO SE CIERRA HASTA TERMINAR-RUTINA, AL FINAL DEL JOB)     -*
003000           OPEN INPUT  XCH-MAE-TASA
003010                       XCH-MAE-COMIS
003020                       XCH-REQUEST.
003030           OPEN OUTPUT XCH-RESULTADO.
003040*--- CARGAMOS AMBOS MAESTROS COMPLETOS EN MEMORIA ANTES DE      -*
003050*--- LEER LA PRIMERA SOLICITUD, PARA PODER BUSCARLOS POR SEARCH -*
003060*--- ALL (TABLA ORDENADA, EL MAESTRO SE ASUME YA ORDENADO)      -*
003070           PERFORM  CARGAR-MAESTRO-TASAS.
003080           PERFORM  CARGAR-MAESTRO-COMISIONES.
003090*---------------*
003100       PROCESAR-RUTINA.
003110*---------------*
003120*--- CICLO CLASICO LEER-PROCESAR-LEER; LA PRIMERA LECTURA SE    -*
003130*--- HACE ANTES DE ENTRAR AL CICLO Y LA SIGUIENTE AL FINAL      -*
003140*--- DE CADA VUELTA (VER CICLO-PROCESAR-REQUEST)                -*
003150           PERFORM  LEER-SIGUIENTE-REQUEST.
003160           PERFORM  CICLO-PROCESAR-REQUEST UNTIL FIN-REQUEST.
003170*-------------------------*
003180       CICLO-PROCESAR-REQUEST.
003190*-------------------------*
003200*--- PROCESA LA TRAMA YA LEIDA Y LUEGO ADELANTA LA LECTURA -----*
003210*--- PARA LA SIGUIENTE VUELTA DEL CICLO -------------------------*
003220           PERFORM  PROCESAR-UN-REQUEST.
003230           PERFORM  LEER-SIGUIENTE-REQUEST.
003240*-----------------------*
003250       CARGAR-MAESTRO-TASAS.
003260*-----------------------*
003270*--- CARGA SECUENCIAL DEL MAESTRO DE TASAS COMPLETO. EL         -*
003280*--- MAESTRO SE ASUME GRABADO EN ORDEN ASCENDENTE POR PAR DE    -*
003290*--- MONEDAS, REQUISITO DE SEARCH ALL EN BUSCA-TASA MAS ABAJO   -*
003300*--- SE REUTILIZA WE-SW-FIN-REQUEST COMO SWITCH LOCAL DE CARGA  -*
003310*--- Y SE DEJA EN 'N' AL SALIR PARA NO CONFUNDIR AL CICLO       -*
003320*--- PRINCIPAL DE PROCESAR-RUTINA MAS ABAJO                     -*
003330           MOVE ZEROS               TO RTE-TBL-CANTIDAD.
003340           MOVE 'N'                 TO WE-SW-FIN-REQUEST.
003350           PERFORM  LEER-UNA-TASA  UNTIL WE-SW-FIN-REQUEST = 'F'.
003360           MOVE 'N'                 TO WE-SW-FIN-REQUEST.
003370*-----------------------*
003380       LEER-UNA-TASA.
003390*-----------------------*
003400           READ XCH-MAE-TASA
003410              AT END
003420                 MOVE 'F'            TO WE-SW-FIN-REQUEST
003430              NOT AT END
003440*--- RESGUARDO: NO SOBREPASAR EL LIMITE DE LA TABLA EN MEMORIA -*
003450*--- (EL OCCURS DEL COPYBOOK XCHRATE ESTA LIMITADO A 500)      -*
003460                 IF RTE-TBL-CANTIDAD NOT < WS-MAX-OCURRENCIAS-TABLA
003470                    DISPLAY 'XCHO001 - TABLA DE TASAS LLENA, SE '
003480                            'IGNORAN REGISTROS ADICIONALES DEL MAESTRO'
003490                    MOVE 'F'         TO WE-SW-FIN-REQUEST
003500                 ELSE
003510*--- SE COPIAN SOLO LOS 3 CAMPOS QUE USA LA BUSQUEDA/CALCULO --------*
003520                    ADD  1              TO RTE-TBL-CANTIDAD
003530                    MOVE RMT-FROM       TO RTE-TBL-FROM (RTE-TBL-CANTIDAD)
003540                    MOVE RMT-TO         TO RTE-TBL-TO   (RTE-TBL-CANTIDAD)
003550                    MOVE RMT-VALUE      TO RTE-TBL-VALUE(RTE-TBL-CANTIDAD)
003560                 END-IF
003570           END-READ.
003580*-----------------------------*
003590       CARGAR-MAESTRO-COMISIONES.
003600*-----------------------------*
003610*--- MISMO ESQUEMA DE CARGA QUE CARGAR-MAESTRO-TASAS, PERO      -*
003620*--- SOBRE EL MAESTRO DE COMISIONES                             -*
003630*--- (SI NO EXISTE COMISION PARA UN PAR, XCM0007 DEVUELVE       -*
003640*--- COEFICIENTE 1 - NO ES UN ERROR, ES LA REGLA VIGENTE)       -*
003650           MOVE ZEROS               TO COM-TBL-CANTIDAD.
003660           MOVE 'N'                 TO WE-SW-FIN-REQUEST.
003670           PERFORM  LEER-UNA-COMISION  UNTIL WE-SW-FIN-REQUEST = 'F'.
003680           MOVE 'N'                 TO WE-SW-FIN-REQUEST.
003690*-----------------------------*
003700       LEER-UNA-COMISION.
003710*-----------------------------*
003720           READ XCH-MAE-COMIS
003730              AT END
003740                 MOVE 'F'            TO WE-SW-FIN-REQUEST
003750              NOT AT END
003760                 IF COM-TBL-CANTIDAD NOT < WS-MAX-OCURRENCIAS-TABLA
003770                    DISPLAY 'XCHO001 - TABLA DE COMISIONES LLENA, SE '
003780                            'IGNORAN REGISTROS ADICIONALES DEL MAESTRO'
003790                    MOVE 'F'         TO WE-SW-FIN-REQUEST
003800                 ELSE
003810*--- SE COPIAN SOLO LOS 3 CAMPOS QUE USA EL CALCULO -----------------*
003820                    ADD  1              TO COM-TBL-CANTIDAD
003830                    MOVE RMC-FROM       TO COM-TBL-FROM (COM-TBL-CANTIDAD)
003840                    MOVE RMC-TO         TO COM-TBL-TO   (COM-TBL-CANTIDAD)
003850                    MOVE RMC-PT         TO COM-TBL-PT   (COM-TBL-CANTIDAD)
003860                 END-IF
003870           END-READ.
003880*-----------------------*
003890       LEER-SIGUIENTE-REQUEST.
003900*-----------------------*
003910*--- LECTURA SIMPLE, SIN VALIDACION - LA VALIDACION DE LA TRAMA -*
003920*--- SE HACE EN PROCESAR-UN-REQUEST, NO AQUI                    -*
003930           READ XCH-REQUEST
003940              AT END
003950                 MOVE 'S'            TO WE-SW-FIN-REQUEST
003960           END-READ.
003970*------------------*
003980       PROCESAR-UN-REQUEST.
003990*------------------*
004000*--- ARMAMOS LA TRAMA DE RESULTADO ANTES DE VALIDAR, PARA QUE   -*
004010*--- SIEMPRE QUEDE UN ECO DE LA SOLICITUD ORIGINAL AUN CUANDO   -*
004020*--- SEA RECHAZADA                                              -*
004030           ADD  1                    TO CONTADOR-LEIDOS.
004040*--- INITIALIZE DEJA EN CERO/ESPACIOS TODOS LOS CAMPOS DE       -*
004050*--- CONTROL Y AUDITORIA DE LA TRAMA DE SALIDA ANTES DEL ECO    -*
004060           INITIALIZE                   REG-XCH-RESULTADO.
004070*--- ECO DE MONEDAS -------------------------------------------*
004080           MOVE REQ-CURRENCY-FROM    TO RES-CURRENCY-FROM.
004090           MOVE REQ-CURRENCY-TO      TO RES-CURRENCY-TO.
004100*--- ECO DEL TIPO DE OPERACION SOLICITADA -----------------------*
004110           MOVE REQ-OPERATION-TYPE   TO RES-OPERATION-TYPE.
004120*--- ECO DE LOS MONTOS TAL COMO LLEGARON EN LA SOLICITUD --------*
004130           MOVE REQ-AMOUNT-FROM      TO RES-AMOUNT-FROM.
004140           MOVE REQ-AMOUNT-TO        TO RES-AMOUNT-TO.
004150*--- LA VALIDACION Y EL CALCULO PROPIAMENTE DICHOS SE HACEN EN  -*
004160*--- UN RANGO DE PARRAFOS NUMERADOS CON SALIDA POR GO TO, AL    -*
004170*--- ESTILO DE LOS PROCESOS BATCH MAS ANTIGUOS DE LA DIVISION,  -*
004180*--- PARA CORTAR EL FLUJO NO BIEN SE DETECTA UN RECHAZO         -*
004190           PERFORM 2000-VALIDAR-Y-CALCULAR THRU 2000-VALIDAR-EXIT.
004200*----------------------------*
004210       2000-VALIDAR-Y-CALCULAR.
004220*----------------------------*
004230*--- REGLA: LAS MONEDAS ORIGEN Y DESTINO DEBEN SER DISTINTAS ---*
004240           IF REQ-CURRENCY-FROM = REQ-CURRENCY-TO
004250              MOVE '01'             TO RES-STATUS
004260              MOVE WT01-TXT-MSG (1) TO RES-MENSAJE
004270              ADD  1                TO CONTADOR-RECHAZADOS
004280              PERFORM  ESCRIBIR-RESULTADO
004290              GO TO 2000-VALIDAR-EXIT
004300           END-IF.
004310*--- REGLA: DEBE EXISTIR TASA VIGENTE PARA EL PAR SOLICITADO ---*
004320           PERFORM  BUSCA-TASA.
004330           IF NOT TASA-ENCONTRADA
004340              MOVE '02'          TO RES-STATUS
004350              MOVE WT01-TXT-MSG (2) TO RES-MENSAJE
004360              ADD  1             TO CONTADOR-RECHAZADOS
004370              PERFORM  ESCRIBIR-RESULTADO
004380              GO TO 2000-VALIDAR-EXIT
004390           END-IF.
004400*--- MONEDAS VALIDAS Y TASA ENCONTRADA: SE OBTIENE EL           -*
004410*--- COEFICIENTE DE COMISION Y SE APLICA LA OPERACION SOLICITADA*
004420           PERFORM  OBTENER-COEFICIENTE.
004430           PERFORM  APLICAR-OPERACION.
004440*----------------------*
004450       2000-VALIDAR-EXIT.
004460*----------------------*
004470           EXIT.
004480*-----------*
004490       BUSCA-TASA.
004500*-----------*
004510*--- EL MAESTRO SE CARGO ORDENADO POR PAR DE MONEDAS Y NO SE    -*
004520*--- MODIFICA DURANTE ESTA CORRIDA, POR LO QUE SEARCH ALL       -*
004530*--- (BUSQUEDA BINARIA) ES SEGURO DE USAR AQUI                  -*
004540*--- SE REINICIA EL SWITCH ANTES DE CADA BUSQUEDA, YA QUE LA    -*
004550*--- MISMA AREA DE TRABAJO SE REUTILIZA PARA TODAS LAS TRAMAS   -*
004560           MOVE 'N'                  TO WE-SW-TASA-ENCONTRADA.
004570           SET  RTE-IDX              TO 1.
004580           SEARCH ALL RTE-TBL-OCURR
004590              AT END
004600                 MOVE 'N'            TO WE-SW-TASA-ENCONTRADA
004610              WHEN RTE-TBL-FROM (RTE-IDX) = REQ-CURRENCY-FROM
004620               AND RTE-TBL-TO   (RTE-IDX) = REQ-CURRENCY-TO
004630                 MOVE 'S'            TO WE-SW-TASA-ENCONTRADA
004640           END-SEARCH.
004650*---------------------*
004660       OBTENER-COEFICIENTE.
004670*---------------------*
004680*--- SE DELEGA A LA RUTINA COMPARTIDA XCM0007, QUE RECIBE LA    -*
004690*--- TABLA DE COMISIONES YA CARGADA Y DEVUELVE EL COEFICIENTE   -*
004700*--- MULTIPLICATIVO 1 - (COMISION/100). SI NO HAY COMISION      -*
004710*--- DEFINIDA PARA EL PAR, LA RUTINA DEVUELVE COEFICIENTE = 1   -*
004720*--- LOS PARAMETROS SE PASAN POR POSICION, EN EL MISMO ORDEN    -*
004730*--- QUE ESPERA LA LINKAGE SECTION DE XCM0007 - NO ALTERAR EL   -*
004740*--- ORDEN SIN REVISAR TAMBIEN ESE PROGRAMA                     -*
004750           CALL 'XCM0007' USING REQ-CURRENCY-FROM
004760                                REQ-CURRENCY-TO
004770                                COM-TABLA-COMIS
004780                                WE-COEFICIENTE.
004790*------------------*
004800       APLICAR-OPERACION.
004810*------------------*
004820*--- 'GIVE' = EL CLIENTE ENTREGA REQ-AMOUNT-FROM Y RECIBE       -*
004830*--- 'GET ' = EL CLIENTE QUIERE RECIBIR REQ-AMOUNT-TO Y SE      -*
004840*--- CALCULA CUANTO DEBE ENTREGAR (TASA INVERSA)                -*
004850           EVALUATE REQ-OPERATION-TYPE
004860*--- OPERACION GIVE: EL SOLICITANTE ENTREGA MONTO ORIGEN --------*
004870              WHEN 'GIVE'
004880                 PERFORM  CALCULAR-GIVE
004890*--- OPERACION GET: EL SOLICITANTE QUIERE RECIBIR MONTO DESTINO -*
004900              WHEN 'GET '
004910                 PERFORM  CALCULAR-GET
004920*--- CUALQUIER OTRO VALOR DE REQ-OPERATION-TYPE SE RECHAZA -------*
004930              WHEN OTHER
004940                 MOVE '03'           TO RES-STATUS
004950                 MOVE WT01-TXT-MSG (5) TO RES-MENSAJE
004960                 ADD  1              TO CONTADOR-RECHAZADOS
004970                 PERFORM  ESCRIBIR-RESULTADO
004980           END-EVALUATE.
004990*---------------*
005000       CALCULAR-GIVE.
005010*---------------*
005020*--- REGLA: EL MONTO ORIGEN DEBE SER MAYOR A CERO ---------------*
005030           IF REQ-AMOUNT-FROM NOT > ZEROS
005040*--- MONTO INVALIDO: SE RECHAZA CON EL MENSAJE 003 -----------------*
005050              MOVE '04'              TO RES-STATUS
005060              MOVE WT01-TXT-MSG (3)  TO RES-MENSAJE
005070              ADD  1                 TO CONTADOR-RECHAZADOS
005080           ELSE
005090*--- MONTO DESTINO = MONTO ORIGEN * TASA * COEFICIENTE, SIN    -*
005100*--- ROUNDED PARA QUE EL COMPUTE TRUNQUE A LOS 2 DECIMALES DE  -*
005110*--- RES-AMOUNT-TO, SEGUN LA REGLA DEL NEGOCIO                 -*
005120              COMPUTE RES-AMOUNT-TO =
005130                      REQ-AMOUNT-FROM * RTE-TBL-VALUE (RTE-IDX)
005140                                      * WE-COEFICIENTE
005150              END-COMPUTE
005160*--- APROBADO: SE INFORMA EL MENSAJE 006 --------------------------*
005170              MOVE 'OK'              TO RES-STATUS
005180              MOVE WT01-TXT-MSG (6)  TO RES-MENSAJE
005190              ADD  1                 TO CONTADOR-APROBADOS
005200           END-IF.
005210           PERFORM  ESCRIBIR-RESULTADO.
005220*--------------*
005230       CALCULAR-GET.
005240*--------------*
005250*--- REGLA: EL MONTO DESTINO DEBE SER MAYOR A CERO --------------*
005260           IF REQ-AMOUNT-TO NOT > ZEROS
005270*--- MONTO INVALIDO: SE RECHAZA CON EL MENSAJE 004 -----------------*
005280              MOVE '05'              TO RES-STATUS
005290              MOVE WT01-TXT-MSG (4)  TO RES-MENSAJE
005300              ADD  1                 TO CONTADOR-RECHAZADOS
005310           ELSE
005320*--- EL DIVISOR (TASA * COEFICIENTE) SE TRUNCA A 2 DECIMALES   -*
005330*--- ANTES DE DIVIDIR, TAL COMO LO EXIGE LA REGLA DEL NEGOCIO  -*
005340              COMPUTE WE-DIVISOR =
005350                      RTE-TBL-VALUE (RTE-IDX) * WE-COEFICIENTE
005360              END-COMPUTE
005370*--- SI EL DIVISOR TRUNCADO QUEDO EN CERO (TASA POR COEFICIENTE-*
005380*--- DEMASIADO PEQUEÑA) NO SE PUEDE DIVIDIR: SE RECHAZA CON EL -*
005390*--- MENSAJE 007 EN VEZ DE PROVOCAR UN ABEND POR DIVISION ENTRE*
005400*--- CERO -------------------------------------------------------*
005410              IF WE-DIVISOR-ENTERO = ZERO AND WE-DIVISOR-DECIMAL = ZERO
005420                 MOVE '05'              TO RES-STATUS
005430                 MOVE WT01-TXT-MSG (7)  TO RES-MENSAJE
005440                 ADD  1                 TO CONTADOR-RECHAZADOS
005450              ELSE
005460                 COMPUTE RES-AMOUNT-FROM =
005470                         REQ-AMOUNT-TO / WE-DIVISOR
005480                 END-COMPUTE
005490*--- APROBADO: SE INFORMA EL MENSAJE 006 --------------------------*
005500                 MOVE 'OK'              TO RES-STATUS
005510                 MOVE WT01-TXT-MSG (6)  TO RES-MENSAJE
005520                 ADD  1                 TO CONTADOR-APROBADOS
005530              END-IF
005540           END-IF.
005550           PERFORM  ESCRIBIR-RESULTADO.
005560*---------------------*
005570       ESCRIBIR-RESULTADO.
005580*---------------------*
005590*--- SE GRABA UNA TRAMA DE RESULTADO POR CADA SOLICITUD LEIDA,  -*
005600*--- APROBADA O RECHAZADA, PARA QUE EL LISTADO CUADRE 1 A 1     -*
005610*--- CONTRA EL ARCHIVO DE ENTRADA                               -*
005620           WRITE REG-XCH-RESULTADO.
005630*---------------*
005640       TERMINAR-RUTINA.
005650*---------------*
005660*--- SE CIERRAN LOS 4 ARCHIVOS ABIERTOS EN INICIAR-RUTINA -------*
005670           CLOSE XCH-MAE-TASA
005680                 XCH-MAE-COMIS
005690                 XCH-REQUEST
005700                 XCH-RESULTADO.
005710*--- EL CONTEO DE RECHAZADOS SE AGREGO POR FO0091 A PEDIDO DE   -*
005720*--- OPERACIONES, QUE NECESITABA CUADRAR LEIDOS = APROBADOS +   -*
005730*--- RECHAZADOS SIN TENER QUE CONTAR EL LISTADO A MANO          -*
005740*--- EL RESUMEN SOLO SE EMITE CUANDO EL JOB SE CORRE CON EL     -*
005750*--- SWITCH UPSI-0 ENCENDIDO (VER SPECIAL-NAMES MAS ARRIBA)     -*
005760           IF SW-ESTADISTICA-ON
005770              DISPLAY 'XCHO001 - TRAMAS LEIDAS      : ' CONTADOR-LEIDOS
005780              DISPLAY 'XCHO001 - TRAMAS APROBADAS   : ' CONTADOR-APROBADOS
005790              DISPLAY 'XCHO001 - TRAMAS RECHAZADAS  : ' CONTADOR-RECHAZADOS
005800           END-IF.
005810*--- FIN NORMAL DEL PROGRAMA -------------------------------------*
005820           STOP RUN.
