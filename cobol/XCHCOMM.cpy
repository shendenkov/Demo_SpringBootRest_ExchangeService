000010******************************************************************
000020***   * 100411 22/07/19 HVAR FO0141 CAMPOS DE AUDITORIA Y ESTADO  **
000030***   * 100226 14/11/98 PAMH Y2K  REVISION GENERAL DE FECHAS     **
000040***   * FO5502 22/03/94 PAMH CREACION TABLA DE COMISIONES        **
000050******************************************************************
000060*IDCPY*XCH
000070*OBJET*****************************************************************
000080*OBJET*** LAYOUT MAESTRO DE COMISIONES - COM-MAE-COMIS                  *
000090*OBJET*****************************************************************
000100*------------------------------------------------------------------*
000110*    REGISTRO DE ARCHIVO SECUENCIAL DEL MAESTRO DE COMISIONES.      *
000120*    LOS CAMPOS COM-FROM/COM-TO/COM-PT SON LOS UNICOS QUE LEE Y     *
000130*    ESCRIBE EL PROCESO BATCH (XCHO001/XCM0007/XCHO003); EL RESTO   *
000140*    DE LOS CAMPOS QUEDA RESERVADO PARA EL SUBSISTEMA DE           *
000150*    MANTENIMIENTO EN LINEA Y PARA LA PISTA DE AUDITORIA DEL       *
000160*    REGISTRO, QUE NO FORMAN PARTE DEL ALCANCE DE ESTE BATCH.      *
000170*------------------------------------------------------------------*
000180 01  COM-MAE-COMIS.
000190*--- CLAVE DEL PAR DE MONEDAS (ORIGEN / DESTINO) -------------------*
000200     02  COM-CLAVE.
000210         04  COM-FROM              PIC X(03).
000220         04  COM-TO                PIC X(03).
000230*--- PORCENTAJE DE COMISION VIGENTE PARA EL PAR ---------------------*
000240     02  COM-PT                    PIC S9(03)V9(02).
000250*--- CAMPOS DE AUDITORIA - MANTENIDOS POR EL MODULO DE MANTENIMIENTO*
000260*--- EN LINEA (FUERA DEL ALCANCE DE ESTE PROCESO BATCH)            -*
000270     02  COM-FECHA-ALTA            PIC 9(08).
000280     02  COM-FECHA-ULT-ACTUALIZA   PIC 9(08).
000290     02  COM-USUARIO-ALTA          PIC X(08).
000300     02  COM-USUARIO-ULT-ACTUALIZA PIC X(08).
000310     02  COM-TERMINAL-ULT-ACTUAL   PIC X(08).
000320     02  COM-SUCURSAL-ORIGEN       PIC X(04).
000330     02  COM-CONTADOR-ACTUALIZ     PIC 9(05).
000340*--- INDICADOR DE ESTADO DE LA COMISION ------------------------------*
000350     02  COM-IND-ESTADO            PIC X(01).
000360         88  COM-COMISION-ACTIVA            VALUE 'A'.
000370         88  COM-COMISION-INACTIVA          VALUE 'I'.
000380         88  COM-COMISION-ANULADA           VALUE 'X'.
000390*--- ORIGEN DE LA ULTIMA CARGA DEL REGISTRO -------------------------*
000400     02  COM-COD-ORIGEN-CARGA      PIC X(02).
000410         88  COM-ORIGEN-CARGA-BATCH         VALUE 'BC'.
000420         88  COM-ORIGEN-CARGA-LINEA         VALUE 'ML'.
000430     02  FILLER                    PIC X(09).
000440*------------------------------------------------------------------*
000450*    VISTA REDEFINIDA PARA TRUNCAMIENTO DEL PORCENTAJE, USADA AL   *
000460*    DERIVAR EL COEFICIENTE MULTIPLICATIVO EN LA RUTINA XCM0007    *
000470*------------------------------------------------------------------*
000480 01  COM-PT-TRUNC REDEFINES COM-MAE-COMIS.
000490     02  FILLER                    PIC X(06).
000500     02  COM-PT-ENTERO             PIC S9(03).
000510     02  COM-PT-DECIMAL            PIC 9(02).
000520     02  FILLER                    PIC X(61).
000530*------------------------------------------------------------------*
000540*    TABLA EN MEMORIA - CARGADA DESDE EL MAESTRO AL INICIO DE CADA *
000550*    CORRIDA (VER CARGAR-MAESTRO-COMISIONES EN EL PROGRAMA LLAMADOR)*
000560*------------------------------------------------------------------*
000570 01  COM-TABLA-COMIS.
000580     02  COM-TBL-CANTIDAD          PIC S9(04) COMP VALUE ZERO.
000590     02  COM-TBL-OCURR
000600             OCCURS 1 TO 500 TIMES
000610             DEPENDING ON COM-TBL-CANTIDAD
000620             ASCENDING KEY IS COM-TBL-FROM COM-TBL-TO
000630             INDEXED BY COM-IDX.
000640         04  COM-TBL-FROM          PIC X(03).
000650         04  COM-TBL-TO            PIC X(03).
000660         04  COM-TBL-PT            PIC S9(03)V9(02).
