000010************************************************************************
000020***   * 100372 14/05/15 DFQZ FO0132 RESGUARDO DE TOPE DE TABLA        ***
000030***   * 100291 30/06/07 JLQV FO0087 SOPORTE DE PAR NO ENCONTRADO      ***
000040***   * 100226 14/11/98 PAMH Y2K  REVISION GENERAL DE FECHAS          ***
000050***   * FO5507 28/03/94 PAMH CREACION LISTADO DE TASAS DE CAMBIO      ***
000060************************************************************************
000070*IDAPL*XCH
000080*OBJET*****************************************************************
000090*OBJET*** OPERACIONES GETALLEXCHANGERATES / GETEXCHANGERATE          **
000100*OBJET*** LEE EL MAESTRO DE TASAS EN MEMORIA Y EMITE UN LISTADO      **
000110*OBJET*** COMPLETO O, POR CADA SOLICITUD DE CONSULTA CON PAR DE      **
000120*OBJET*** MONEDAS INFORMADO, LA TASA DE ESE PAR UNICAMENTE           **
000130*OBJET*****************************************************************
000140*------------------------------------------------------------------*
000150*    HISTORIAL DE MANTENIMIENTO DEL PROGRAMA                       *
000160*------------------------------------------------------------------*
000170*    FO5507 28/03/94 PAMH - VERSION ORIGINAL. LISTADO EN LINE       *
000180*           PRINTER (XCHRLST) A PARTIR DE LA MISMA TABLA EN         *
000190*           MEMORIA QUE USAN LOS DEMAS PROCESOS XCH.                *
000200*    FO5619 07/09/95 PAMH - SE AGREGA LA SOLICITUD CON CLAVE EN     *
000210*           BLANCO COMO ATAJO PARA "LISTAR TODO EL MAESTRO".        *
000220*    100226 14/11/98 PAMH - Y2K: REVISION GENERAL DE FECHAS DE      *
000230*           TRABAJO Y DE COMPILACION EN TODOS LOS PROGRAMAS XCH.    *
000240*    100203 25/08/00 PAMH - SE ESTANDARIZA EL FORMATO DEL LISTADO   *
000250*           CON EL RESTO DE LOS REPORTES DE LA DIVISION.            *
000260*    100247 03/03/04 MTCS - SE AJUSTA EL FORMATO DE DISPLAY DE FIN  *
000270*           DE CORRIDA PARA CALZAR CON EL ESTANDAR DE OPERACIONES.  *
000280*    100291 30/06/07 JLQV - FO0087 SI EL PAR CONSULTADO NO EXISTE   *
000290*           EN EL MAESTRO SE EMITE UNA LINEA DE "NO ENCONTRADO" EN  *
000300*           VEZ DE OMITIR LA SOLICITUD EN SILENCIO.                 *
000310*    100336 11/01/11 MTCS - REVISION DE COBOL 85 - SE ORDENAN LOS   *
000320*           PARRAFOS DE CARGA Y LISTADO EN SECUENCIA.               *
000330*    100372 14/05/15 DFQZ - FO0132 SE AGREGA RESGUARDO PARA NO      *
000340*           SOBREPASAR EL TOPE DE LA TABLA DE TASAS EN MEMORIA AL   *
000350*           CARGAR EL MAESTRO (IGUAL QUE SE CORRIGIO EN XCHO001 Y   *
000360*           XCHO002 POR FO0129/FO0130).                             *
000370*    100413 22/07/19 HVAR - FO0146 CAMPOS DE AUDITORIA EN MAESTRO.  *
000380*------------------------------------------------------------------*
000390*=======================*
000400       IDENTIFICATION DIVISION.
000410*=======================*
000420       PROGRAM-ID.     XCHO005.
000430       AUTHOR.         P. A. MARTIN HERRERA.
000440       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - DIVISION DIVISAS.
000450       DATE-WRITTEN.   28/03/94.
000460       DATE-COMPILED.  09/08/26.
000470       SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000480*====================*
000490       ENVIRONMENT DIVISION.
000500*====================*
000510       CONFIGURATION SECTION.
000520*--- EQUIPO DE PRODUCCION DE LA DIVISION DIVISAS ---------------------*
000530       SOURCE-COMPUTER. IBM-3090.
000540       OBJECT-COMPUTER. IBM-3090.
000550       SPECIAL-NAMES.   C01 IS TOP-OF-FORM
000560                        UPSI-0 ON  IS SW-ESTADISTICA-ON
000570                        UPSI-0 OFF IS SW-ESTADISTICA-OFF.
000580       INPUT-OUTPUT SECTION.
000590       FILE-CONTROL.
000600*--- MAESTRO DE TASAS VIGENTE -----------------------------------------*
000610           SELECT XCH-MAE-TASA    ASSIGN TO XCHRATE
000620                  ORGANIZATION IS SEQUENTIAL.
000630*--- TRAMAS DE CONTROL (SOLICITUDES DE CONSULTA) ----------------------*
000640           SELECT XCH-CTL-TASA    ASSIGN TO XCHRCTL
000650                  ORGANIZATION IS SEQUENTIAL.
000660*--- LISTADO DE SALIDA, LINE SEQUENTIAL PARA LINE PRINTER --------------*
000670           SELECT XCH-LISTADO     ASSIGN TO XCHRLST
000680                  ORGANIZATION IS LINE SEQUENTIAL.
000690*=============*
000700       DATA DIVISION.
000710*=============*
000720       FILE SECTION.
000730*-------------------------------------------------------------*
000740*    MAESTRO DE TASAS. MISMO LAYOUT FISICO QUE RTE-MAE-TASA EN *
000750*    EL COPYBOOK XCHRATE Y QUE LOS MAESTROS DE XCHO001/002     *
000760*-------------------------------------------------------------*
000770       FD  XCH-MAE-TASA
000780           LABEL RECORDS ARE STANDARD
000790           RECORDING MODE IS F.
000800       01  REG-XCH-MAE-TASA.
000810*--- CLAVE DEL PAR DE MONEDAS -----------------------------------*
000820           02  RMT-CLAVE.
000830               04  RMT-FROM                PIC X(03).
000840               04  RMT-TO                  PIC X(03).
000850*--- TASA VIGENTE ------------------------------------------------*
000860           02  RMT-VALUE                   PIC S9(33)V9(05).
000870           02  RMT-FECHA-ALTA              PIC 9(08).
000880           02  RMT-FECHA-ULT-ACTUALIZA     PIC 9(08).
000890           02  RMT-USUARIO-ALTA            PIC X(08).
000900           02  RMT-USUARIO-ULT-ACTUALIZA   PIC X(08).
000910           02  RMT-TERMINAL-ULT-ACTUAL     PIC X(08).
000920           02  RMT-SUCURSAL-ORIGEN         PIC X(04).
000930           02  RMT-CONTADOR-ACTUALIZ       PIC 9(05).
000940           02  RMT-IND-ESTADO              PIC X(01).
000950               88  RMT-TASA-ACTIVA                 VALUE 'A'.
000960               88  RMT-TASA-INACTIVA               VALUE 'I'.
000970               88  RMT-TASA-ANULADA                VALUE 'X'.
000980           02  RMT-COD-ORIGEN-CARGA        PIC X(02).
000990           02  FILLER                      PIC X(09).
001000*-------------------------------------------------------------*
001010*    TRAMA DE CONTROL. CLAVE EN BLANCO PIDE EL LISTADO         *
001020*    COMPLETO; CLAVE INFORMADA PIDE UN PAR PUNTUAL             *
001030*-------------------------------------------------------------*
001040       FD  XCH-CTL-TASA
001050           LABEL RECORDS ARE STANDARD
001060           RECORDING MODE IS F.
001070       01  REG-XCH-CTL-TASA.
001080           02  CTL-FROM                    PIC X(03).
001090           02  CTL-TO                      PIC X(03).
001100           02  FILLER                      PIC X(74).
001110       01  REG-XCH-CTL-TASA-R REDEFINES REG-XCH-CTL-TASA.
001120           02  CTL-CLAVE                   PIC X(06).
001130           02  FILLER                      PIC X(74).
001140*-------------------------------------------------------------*
001150*    LISTADO DE SALIDA, UNA LINEA DE 80 POSICIONES POR TASA    *
001160*-------------------------------------------------------------*
001170       FD  XCH-LISTADO
001180           LABEL RECORDS ARE STANDARD
001190           RECORDING MODE IS F.
001200       01  REG-XCH-LISTADO             PIC X(80).
001210*=======================*
001220       WORKING-STORAGE SECTION.
001230*=======================*
001240*---------------------------------------------------------------*
001250*    ITEMS DE NIVEL 77 - VERSION DEL PROGRAMA Y TOPE MAXIMO DE  *
001260*    OCURRENCIAS DE LA TABLA DE TASAS EN MEMORIA (FO0132)       *
001270*---------------------------------------------------------------*
001280*--- IDENTIFICA LA VERSION VIGENTE DEL PROGRAMA EN LOS DISPLAY --*
001290*--- DE DIAGNOSTICO QUE PIDE OPERACIONES CUANDO HAY UN PROBLEMA -*
001300       77  WS-VERSION-PROGRAMA        PIC X(04)  VALUE '0501'.
001310*--- DEBE COINCIDIR SIEMPRE CON EL OCCURS DE RTE-TBL-OCURR EN --*
001320*--- EL COPYBOOK XCHRATE - SI SE AMPLIA UNO HAY QUE AMPLIAR EL -*
001330*--- OTRO --------------------------------------------------------*
001340       77  WS-MAX-OCURRENCIAS-TABLA   PIC S9(04) COMP VALUE +500.
001350       01  WE-ESPECIALES.
001360*--- SUBINDICE DE CONTROL, NO USADO PARA RECORRER LA TABLA -------*
001370*--- (ESA RECORRIDA USA EL INDICE RTE-IDX DEL COPYBOOK XCHRATE) --*
001380           02  I                        PIC 9(04) COMP.
001390*--- CONTADORES DE CONTROL, IMPRESOS AL FINAL SI EL SWITCH DE -------*
001400*--- ESTADISTICAS ESTA ENCENDIDO -------------------------------------*
001410           02  CONTADOR-LEIDOS          PIC 9(07) COMP VALUE ZERO.
001420           02  CONTADOR-LISTADOS        PIC 9(07) COMP VALUE ZERO.
001430           02  CONTADOR-NO-ENCONTRADOS  PIC 9(07) COMP VALUE ZERO.
001440*--- SWITCH DE FIN DE ARCHIVO DE TRAMAS DE CONTROL --------------------*
001450           02  WE-SW-FIN-CONTROL        PIC X(01) VALUE 'N'.
001460               88  FIN-CONTROL                    VALUE 'F'.
001470*--- SWITCH: LISTAR-UNA-TASA ENCONTRO EL PAR CONSULTADO ---------------*
001480           02  WE-SW-TASA-ENCONTRADA    PIC X(01) VALUE 'N'.
001490               88  TASA-ENCONTRADA                VALUE 'S'.
001500           02  FILLER                   PIC X(02) VALUE SPACES.
001510*------------------ LINEA DE DETALLE DEL LISTADO ------------------*
001520*    LA REDEFINICION WL01-LINEA-TRUNC PERMITE, DE SER NECESARIO,  *
001530*    ESCRIBIR UN VALOR ALTERNATIVO YA FORMATEADO (POR EJEMPLO EL  *
001540*    TEXTO "NO ENCONTRADO") EN LA MISMA POSICION DEL VALOR NUMERICO
001550       01  WL01-LINEA-DETALLE.
001560           02  WL01-FROM                PIC X(03).
001570           02  FILLER                   PIC X(03) VALUE ' / '.
001580           02  WL01-TO                  PIC X(03).
001590           02  FILLER                   PIC X(03) VALUE SPACES.
001600           02  WL01-VALOR               PIC Z(28)9.99999.
001610           02  FILLER                   PIC X(43).
001620       01  WL01-LINEA-TRUNC REDEFINES WL01-LINEA-DETALLE.
001630           02  FILLER                   PIC X(09).
001640           02  WL01-VALOR-ALT           PIC X(34).
001650           02  FILLER                   PIC X(37).
001660*------------------ TABLA DE TASAS EN MEMORIA --------------------*
001670           COPY XCHRATE.
001680*------------------------------------------------------------------*
001690*    MAPA DE PARRAFOS DE ESTE PROGRAMA                             *
001700*------------------------------------------------------------------*
001710*    INICIAR-RUTINA .............. ABRE ARCHIVOS Y CARGA MAESTRO   *
001720*    PROCESAR-RUTINA ............. CICLO PRINCIPAL DE LECTURA      *
001730*    PROCESAR-UNA-SOLICITUD ...... DECIDE LISTADO TOTAL O PUNTUAL  *
001740*                                  (RANGO NUMERADO)                *
001750*    LISTAR-TODAS-LAS-TASAS ...... RECORRE TODA LA TABLA           *
001760*    LISTAR-UNA-TASA ............. SEARCH ALL DEL PAR CONSULTADO   *
001770*    ESCRIBIR-UNA-LINEA .......... GRABA UNA LINEA DEL LISTADO     *
001780*    TERMINAR-RUTINA .............. CIERRA ARCHIVOS Y ESTADISTICAS *
001790*------------------------------------------------------------------*
001800*---------------*
001810       PROCEDURE DIVISION.
001820*---------------*
001830*--- RUTINA PRINCIPAL: MISMO ESQUEMA DE 3 LINEAS QUE TODOS LOS -----*
001840*--- BATCH DE LA DIVISION DIVISAS ------------------------------------*
001850           PERFORM  INICIAR-RUTINA.
001860           PERFORM  PROCESAR-RUTINA.
001870           PERFORM  TERMINAR-RUTINA.
001880*--------------*
001890       INICIAR-RUTINA.
001900*--------------*
001910*--- SE ABRE EL MAESTRO SOLO PARA CARGARLO EN MEMORIA Y SE -------*
001920*--- CIERRA DE INMEDIATO; NO SE VUELVE A ESCRIBIR EN EL, ESTE ----*
001930*--- PROCESO ES DE SOLO CONSULTA --------------------------------------*
001940           OPEN INPUT   XCH-MAE-TASA.
001950           OPEN INPUT   XCH-CTL-TASA.
001960           OPEN OUTPUT  XCH-LISTADO.
001970           PERFORM  CARGAR-MAESTRO-TASAS.
001980           CLOSE        XCH-MAE-TASA.
001990*---------------*
002000       PROCESAR-RUTINA.
002010*---------------*
002020*--- CICLO CLASICO LEER-PROCESAR-LEER SOBRE LAS TRAMAS DE ---------*
002030*--- CONTROL --------------------------------------------------------*
002040           PERFORM  LEER-SIGUIENTE-CONTROL.
002050           PERFORM  CICLO-PROCESAR-CONTROL
002060                    UNTIL FIN-CONTROL.
002070*---------------------------*
002080       CICLO-PROCESAR-CONTROL.
002090*---------------------------*
002100           PERFORM  PROCESAR-UNA-SOLICITUD.
002110           PERFORM  LEER-SIGUIENTE-CONTROL.
002120*-------------------------*
002130       CARGAR-MAESTRO-TASAS.
002140*-------------------------*
002150*--- CARGA COMPLETA DEL MAESTRO EN LA TABLA EN MEMORIA. ESTE ------*
002160*--- PROCESO NO ACTUALIZA NI INSERTA - LA TABLA QUEDA FIJA UNA ----*
002170*--- VEZ CARGADA -----------------------------------------------------*
002180           MOVE ZERO                   TO RTE-TBL-CANTIDAD.
002190           MOVE 'N'                    TO WE-SW-FIN-CONTROL.
002200           PERFORM  LEER-UNA-TASA
002210                    UNTIL WE-SW-FIN-CONTROL = 'F'.
002220           MOVE 'N'                    TO WE-SW-FIN-CONTROL.
002230*-------------*
002240       LEER-UNA-TASA.
002250*-------------*
002260           READ XCH-MAE-TASA
002270              AT END
002280                 MOVE 'F'              TO WE-SW-FIN-CONTROL
002290              NOT AT END
002300*--- RESGUARDO FO0132: NO SOBREPASAR EL LIMITE DE LA TABLA --------*
002310                 IF RTE-TBL-CANTIDAD NOT < WS-MAX-OCURRENCIAS-TABLA
002320                    DISPLAY 'XCHO005 - TABLA DE TASAS LLENA AL '
002330                            'CARGAR EL MAESTRO - LISTADO INCOMPLETO'
002340                    MOVE 'F'           TO WE-SW-FIN-CONTROL
002350                 ELSE
002360                    ADD 1                 TO RTE-TBL-CANTIDAD
002370                    MOVE RMT-FROM         TO RTE-TBL-FROM (RTE-TBL-CANTIDAD)
002380                    MOVE RMT-TO           TO RTE-TBL-TO   (RTE-TBL-CANTIDAD)
002390                    MOVE RMT-VALUE        TO RTE-TBL-VALUE (RTE-TBL-CANTIDAD)
002400                 END-IF
002410           END-READ.
002420*---------------------------*
002430       LEER-SIGUIENTE-CONTROL.
002440*---------------------------*
002450           READ XCH-CTL-TASA
002460              AT END
002470                 MOVE 'F'              TO WE-SW-FIN-CONTROL
002480           END-READ.
002490*---------------------------*
002500       PROCESAR-UNA-SOLICITUD.
002510*---------------------------*
002520           ADD 1                       TO CONTADOR-LEIDOS.
002530*--- LA DECISION LISTADO-TOTAL VS. LISTADO-PUNTUAL SE HACE EN ----*
002540*--- UN RANGO DE PARRAFOS NUMERADOS, IGUAL QUE EN LOS DEMAS -------*
002550*--- PROCESOS BATCH DE LA DIVISION (VER XCHO002/XCHO003) -----------*
002560           PERFORM 2000-DECIDIR-Y-LISTAR THRU 2000-DECIDIR-EXIT.
002570*----------------------*
002580       2000-DECIDIR-Y-LISTAR.
002590*----------------------*
002600*--- CLAVE EN BLANCO: SE PIDIO EL LISTADO COMPLETO DEL MAESTRO ---*
002610           IF CTL-CLAVE = SPACES
002620              PERFORM  LISTAR-TODAS-LAS-TASAS
002630              GO TO 2000-DECIDIR-EXIT
002640           END-IF.
002650*--- CLAVE INFORMADA: SE PIDIO UN PAR PUNTUAL -----------------------*
002660           PERFORM  LISTAR-UNA-TASA.
002670*----------------------*
002680       2000-DECIDIR-EXIT.
002690*----------------------*
002700           EXIT.
002710*---------------------------*
002720       LISTAR-TODAS-LAS-TASAS.
002730*---------------------------*
002740           PERFORM  ESCRIBIR-UNA-LINEA
002750                    VARYING RTE-IDX FROM 1 BY 1
002760                    UNTIL RTE-IDX > RTE-TBL-CANTIDAD.
002770*-------------------*
002780       LISTAR-UNA-TASA.
002790*-------------------*
002800*--- BUSQUEDA BINARIA: LA TABLA SE CARGA UNA SOLA VEZ Y EN ORDEN -*
002810*--- ASCENDENTE, POR LO QUE AQUI SI SE PUEDE USAR SEARCH ALL -----*
002820*--- (A DIFERENCIA DE XCHO002/XCHO003, QUE INSERTAN EN CALIENTE) -*
002830           SET  RTE-IDX             TO 1.
002840           SEARCH ALL RTE-TBL-OCURR
002850              AT END
002860                 MOVE 'N'             TO WE-SW-TASA-ENCONTRADA
002870*--- FO0087: SI EL PAR NO EXISTE SE INFORMA EN EL LISTADO EN -----*
002880*--- VEZ DE OMITIR LA SOLICITUD EN SILENCIO -------------------------*
002890                 ADD 1                TO CONTADOR-NO-ENCONTRADOS
002900                 MOVE SPACES          TO WL01-LINEA-DETALLE
002910                 MOVE CTL-FROM        TO WL01-FROM
002920                 MOVE CTL-TO          TO WL01-TO
002930                 MOVE 'PAR NO ENCONTRADO EN EL MAESTRO DE TASAS'
002940                                      TO WL01-VALOR-ALT
002950                 WRITE REG-XCH-LISTADO FROM WL01-LINEA-DETALLE
002960                 ADD 1                TO CONTADOR-LISTADOS
002970              WHEN RTE-TBL-FROM (RTE-IDX) = CTL-FROM
002980               AND RTE-TBL-TO   (RTE-IDX) = CTL-TO
002990                 MOVE 'S'             TO WE-SW-TASA-ENCONTRADA
003000                 PERFORM  ESCRIBIR-UNA-LINEA
003010           END-SEARCH.
003020*---------------------*
003030       ESCRIBIR-UNA-LINEA.
003040*---------------------*
003050           MOVE SPACES                 TO WL01-LINEA-DETALLE.
003060           MOVE RTE-TBL-FROM (RTE-IDX) TO WL01-FROM.
003070           MOVE RTE-TBL-TO   (RTE-IDX) TO WL01-TO.
003080           MOVE RTE-TBL-VALUE (RTE-IDX) TO WL01-VALOR.
003090           WRITE REG-XCH-LISTADO       FROM WL01-LINEA-DETALLE.
003100           ADD 1                       TO CONTADOR-LISTADOS.
003110*---------------*
003120       TERMINAR-RUTINA.
003130*---------------*
003140*--- ESTE PROCESO NO GRABA MAESTRO DE SALIDA, SOLO EL LISTADO; --*
003150*--- SE CIERRAN LAS TRAMAS DE CONTROL Y EL LISTADO UNICAMENTE ---*
003160           CLOSE        XCH-CTL-TASA.
003170           CLOSE        XCH-LISTADO.
003180*--- EL CONTEO DE NO-ENCONTRADOS SE AGREGO POR FO0087 -------------*
003190           IF SW-ESTADISTICA-ON
003200              DISPLAY 'XCHO005 - SOLICITUDES LEIDAS   : ' CONTADOR-LEIDOS
003210              DISPLAY 'XCHO005 - LINEAS LISTADAS      : ' CONTADOR-LISTADOS
003220              DISPLAY 'XCHO005 - PARES NO ENCONTRADOS : ' CONTADOR-NO-ENCONTRADOS
003230           END-IF.
003240*--- FIN NORMAL DEL PROGRAMA - NO EXISTE CONDICION DE ABEND ------*
003250*--- CONTROLADO EN ESTE PROCESO --------------------------------------*
003260           STOP RUN.
