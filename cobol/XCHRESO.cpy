000010******************************************************************
000020***   * 100413 22/07/19 HVAR FO0143 CAMPOS DE CONTROL DE LOTE    **
000030***   * 100226 14/11/98 PAMH Y2K  REVISION GENERAL DE FECHAS     **
000040***   * FO5502 22/03/94 PAMH CREACION TRAMA RESULTADO DE CAMBIO  **
000050******************************************************************
000060*IDCPY*XCH
000070*OBJET*****************************************************************
000080*OBJET*** ESTRUCTURA DE DATOS DE TRAMAS XCHO001 - OUTPUT                *
000090*OBJET*****************************************************************
000100*------------------------------------------------------------------*
000110*    TRAMA DE RESULTADO DEL CAMBIO. LOS CAMPOS DE CONTROL DE LOTE  *
000120*    Y DE REPROCESO PERMITEN CONCILIAR CADA RESULTADO CONTRA LA    *
000130*    SOLICITUD ORIGINAL Y MARCAR CORRIDAS DE REPROCESO NOCTURNO.   *
000140*------------------------------------------------------------------*
000150 01  REG-XCHRESO.
000160*--- ECO DE LOS DATOS DE LA SOLICITUD ORIGINAL -----------------------*
000170     02  RES-CURRENCY-FROM         PIC X(03).
000180     02  RES-CURRENCY-TO           PIC X(03).
000190     02  RES-OPERATION-TYPE        PIC X(04).
000200     02  RES-AMOUNT-FROM           PIC S9(13)V9(02).
000210     02  RES-AMOUNT-TO             PIC S9(13)V9(02).
000220*--- RESULTADO DE LA VALIDACION / CALCULO -----------------------------*
000230     02  RES-STATUS                PIC X(02).
000240     02  RES-MENSAJE               PIC X(60).
000250*--- FECHA Y HORA EN QUE EL BATCH PROCESO LA TRAMA --------------------*
000260     02  RES-FECHA-PROCESO         PIC 9(08).
000270     02  RES-HORA-PROCESO          PIC 9(06).
000280     02  RES-COD-TERMINAL          PIC X(08).
000290*--- CONTROL DE LOTE PARA CONCILIACION CONTRA LA SOLICITUD -----------*
000300     02  RES-NUMERO-LOTE           PIC 9(06).
000310     02  RES-NUMERO-SECUENCIA      PIC 9(06).
000320*--- INDICADOR DE REPROCESO (CORRIDA DE RECUPERACION NOCTURNA) -------*
000330     02  RES-IND-REPROCESO         PIC X(01).
000340         88  RES-ES-REPROCESO               VALUE 'S'.
000350         88  RES-NO-ES-REPROCESO            VALUE 'N'.
000360     02  FILLER                    PIC X(09).
