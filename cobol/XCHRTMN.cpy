000010******************************************************************
000020***   * 100414 22/07/19 HVAR FO0144 CAMPOS DE CONTROL Y MOTIVO   **
000030***   * FO5502 25/03/94 PAMH CREACION TRAMA MANTENIMIENTO TASA   **
000040******************************************************************
000050*IDCPY*XCH
000060*OBJET*****************************************************************
000070*OBJET*** ESTRUCTURA DE DATOS DE TRAMAS XCHO002 - INPUT                 *
000080*OBJET*****************************************************************
000090*------------------------------------------------------------------*
000100*    TRAMA DE MANTENIMIENTO DE TASA. EL CODIGO DE MOTIVO ES        *
000110*    INFORMATIVO PARA LA PISTA DE AUDITORIA - EL PROCESO SOLO      *
000120*    VALIDA Y APLICA A PARTIR DE RMN-FROM/RMN-TO/RMN-RATE.         *
000130*------------------------------------------------------------------*
000140 01  REG-XCHRTMN.
000150*--- PAR DE MONEDAS Y NUEVA TASA A APLICAR ---------------------------*
000160     02  RMN-FROM                  PIC X(03).
000170     02  RMN-TO                    PIC X(03).
000180     02  RMN-RATE                  PIC S9(33)V9(05).
000190*--- DATOS DE ORIGEN DE LA SOLICITUD DE MANTENIMIENTO ----------------*
000200     02  RMN-FECHA-SOLICITUD       PIC 9(08).
000210     02  RMN-USUARIO-SOLICITUD     PIC X(08).
000220     02  RMN-TERMINAL-SOLICITUD    PIC X(08).
000230     02  RMN-COD-OFICINA           PIC X(04).
000240     02  RMN-NUMERO-LOTE           PIC 9(06).
000250*--- MOTIVO DE LA ACTUALIZACION, PARA LA PISTA DE AUDITORIA ----------*
000260     02  RMN-COD-MOTIVO            PIC X(02).
000270         88  RMN-MOTIVO-AJUSTE-DIARIO       VALUE 'AD'.
000280         88  RMN-MOTIVO-CORRECCION          VALUE 'CO'.
000290         88  RMN-MOTIVO-ALTA-NUEVA          VALUE 'AN'.
000300     02  FILLER                    PIC X(10).
