000010************************************************************************
000020***   * 100417 10/08/26 RLTV FO0149 DISPLAY DE TOPE Y RESGUARDO FRACC***
000030***   * 100416 22/07/19 HVAR FO0148 RESGUARDO DE PORCENTAJE MAXIMO   ***
000040***   * 100338 11/01/11 MTCS FO0100 REVISION DE COBOL 85            ***
000050***   * 100226 14/11/98 PAMH Y2K  REVISION GENERAL DE FECHAS          *
000060***   * FO5511 08/04/94 PAMH CREACION RUTINA COEFICIENTE COMISION     *
000070************************************************************************
000080*IDAPL*XCH
000090*OBJET*****************************************************************
000100*OBJET*** RUTINA OBTENERCOEFICIENTECOMISION                          **
000110*OBJET*** RECIBE PAR DE MONEDAS Y LA TABLA DE COMISIONES YA CARGADA  **
000120*OBJET*** EN EL PROGRAMA LLAMADOR Y DEVUELVE EL COEFICIENTE          **
000130*OBJET*** MULTIPLICATIVO 1 - (COMISION / 100), TRUNCADO A 5 DECIMALES*
000140*OBJET*****************************************************************
000150*------------------------------------------------------------------*
000160*    HISTORIAL DE MANTENIMIENTO DEL PROGRAMA                       *
000170*------------------------------------------------------------------*
000180*    FO5511 08/04/94 PAMH - VERSION ORIGINAL. SE SEPARA DE XCHO001  *
000190*           COMO RUTINA COMUN PORQUE EL CALCULO DEL COEFICIENTE SE  *
000200*           NECESITABA IGUAL EN GIVE Y EN GET.                      *
000210*    FO5623 11/12/95 PAMH - SE RECIBE LA TABLA DE COMISIONES YA     *
000220*           CARGADA EN EL LLAMADOR EN VEZ DE ABRIR EL MAESTRO       *
000230*           DE NUEVO AQUI - EVITA UNA LECTURA REDUNDANTE POR CADA   *
000240*           REQUEST.                                                *
000250*    100226 14/11/98 PAMH - Y2K: REVISION GENERAL DE FECHAS DE      *
000260*           TRABAJO Y DE COMPILACION EN TODOS LOS PROGRAMAS XCH.    *
000270*    100205 25/08/00 PAMH - SE ESTANDARIZA EL NOMBRE DE LOS ITEMS   *
000280*           DE LINKAGE CON EL PREFIJO LK-COEF- USADO EN EL RESTO    *
000290*           DE LAS RUTINAS COMUNES DE LA DIVISION.                  *
000300*    100249 03/03/04 MTCS - SE AJUSTA EL REDONDEO INTERNO PARA      *
000310*           EVITAR UN WARNING DEL COMPILADOR EN LA VERSION NUEVA.   *
000320*    100338 11/01/11 MTCS - FO0100 REVISION DE COBOL 85 - SE        *
000330*           REORDENAN LOS PARRAFOS DE BUSQUEDA Y CALCULO.           *
000340*    100416 22/07/19 HVAR - FO0148 SE AGREGA RESGUARDO PARA QUE EL  *
000350*           PORCENTAJE HALLADO NUNCA SUPERE WS-PORCENTAJE-MAXIMO    *
000360*           ANTES DE CALCULAR EL COEFICIENTE, AUNQUE XCHO003 YA     *
000370*           VALIDA ESTO AL GRABAR (DEFENSA EN PROFUNDIDAD).         *
000380*    100417 10/08/26 RLTV - FO0149 SE AGREGA DISPLAY DE DIAGNOSTICO *
000390*           CUANDO EL RESGUARDO DE FO0148 RECORTA EL PORCENTAJE, Y  *
000400*           UN RESGUARDO ADICIONAL EN CALCULAR-COEFICIENTE POR SI   *
000410*           LA FRACCION QUEDARA FUERA DE RANGO.                    *
000420*------------------------------------------------------------------*
000430*=======================*
000440       IDENTIFICATION DIVISION.
000450*=======================*
000460       PROGRAM-ID.     XCM0007.
000470       AUTHOR.         P. A. MARTIN HERRERA.
000480       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - DIVISION DIVISAS.
000490       DATE-WRITTEN.   08/04/94.
000500       DATE-COMPILED.  09/08/26.
000510       SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000520*====================*
000530       ENVIRONMENT DIVISION.
000540*====================*
000550*=====================*
000560       CONFIGURATION SECTION.
000570*=====================*
000580*--- EQUIPO DE PRODUCCION DE LA DIVISION DIVISAS ---------------------*
000590       SOURCE-COMPUTER.        IBM-3090.
000600       OBJECT-COMPUTER.        IBM-3090.
000610       SPECIAL-NAMES.          C01 IS TOP-OF-FORM.
000620*=============*
000630       DATA DIVISION.
000640*=============*
000650*--- RUTINA COMUN SIN ARCHIVOS PROPIOS - RECIBE TODO POR LINKAGE ----*
000660*--- (LA TABLA DE COMISIONES YA CARGADA POR EL LLAMADOR) -------------*
000670*=======================*
000680       WORKING-STORAGE SECTION.
000690*=======================*
000700*---------------------------------------------------------------*
000710*    ITEMS DE NIVEL 77 - VERSION DE LA RUTINA Y PORCENTAJE       *
000720*    MAXIMO PERMITIDO PARA UNA COMISION (FO0148)                 *
000730*---------------------------------------------------------------*
000740*--- IDENTIFICA LA VERSION VIGENTE DE LA RUTINA EN LOS DISPLAY --*
000750*--- DE DIAGNOSTICO QUE PIDE OPERACIONES CUANDO HAY UN PROBLEMA -*
000760       77  WS-VERSION-RUTINA          PIC X(04)  VALUE '0701'.
000770*--- TOPE DEFENSIVO: NINGUN PORCENTAJE DE COMISION DEBE LLEGAR --*
000780*--- AQUI EN 100 O MAS, PERO SE CLAMPEA POR SI ACASO (FO0148) ----*
000790       77  WS-PORCENTAJE-MAXIMO       PIC S9(03)V9(02) VALUE +99.99.
000800       01  WE-ESPECIALES.
000810*--- SWITCH: BUSCA-COMISION ENCONTRO EL PAR CONSULTADO ---------------*
000820           02  WE-SW-COMIS-ENCONTRADA   PIC X(01) VALUE 'N'.
000830               88  COMIS-ENCONTRADA               VALUE 'S'.
000840           02  FILLER                   PIC X(04) VALUE SPACES.
000850*------------------ PORCENTAJE DE COMISION HALLADO -------------*
000860*    WE-PT SE TRUNCA A 2 DECIMALES POR SU PROPIA DEFINICION,    *
000870*    SIN NECESIDAD DE COMPUTE ... ROUNDED. LA REDEFINICION EN   *
000880*    CAMBIO SE USA PARA INFORMAR EL VALOR EN EL DISPLAY DE      *
000890*    RESGUARDO CUANDO SE APLICA EL TOPE MAS ABAJO               *
000900       01  WE-PT-AREA.
000910           02  WE-PT                    PIC S9(03)V9(02) VALUE ZEROS.
000920           02  FILLER                   PIC X(03) VALUE SPACES.
000930       01  WE-PT-TRUNC REDEFINES WE-PT-AREA.
000940           02  FILLER                   PIC X(01).
000950           02  WE-PT-ENTERO             PIC S9(02).
000960           02  WE-PT-DECIMAL            PIC 9(02).
000970           02  FILLER                   PIC X(03).
000980*------------------ FRACCION DE COMISION TRUNCADA A 5 DEC -----*
000990*    WE-FRACCION SE TRUNCA A 5 DECIMALES POR SU PROPIA          *
001000*    DEFINICION AL COMPUTARSE MAS ABAJO. LA REDEFINICION SE     *
001010*    USA COMO RESGUARDO EN CALCULAR-COEFICIENTE, PARA VERIFICAR *
001020*    QUE LA PARTE ENTERA DE LA FRACCION SIEMPRE QUEDE EN CERO   *
001030       01  WE-FRACCION-AREA.
001040           02  WE-FRACCION              PIC S9V9(05) VALUE ZEROS.
001050           02  FILLER                   PIC X(04) VALUE SPACES.
001060       01  WE-FRACCION-TRUNC REDEFINES WE-FRACCION-AREA.
001070           02  WE-FRACCION-ENTERO       PIC S9(01).
001080           02  WE-FRACCION-DECIMAL      PIC 9(05).
001090           02  FILLER                   PIC X(04).
001100*------------------------------------------------------------------*
001110*    MAPA DE PARRAFOS DE ESTA RUTINA                                *
001120*------------------------------------------------------------------*
001130*    INICIAR-RUTINA ........ INICIALIZA AREAS DE TRABAJO            *
001140*    PROCESAR-RUTINA ....... BUSCA LA COMISION Y OBTIENE EL         *
001150*                            COEFICIENTE (RANGO NUMERADO)           *
001160*    BUSCA-COMISION ........ SEARCH ALL EN LA TABLA RECIBIDA        *
001170*    CALCULAR-COEFICIENTE .. COMPUTE 1 - (COMISION / 100)           *
001180*    TERMINAR-RUTINA ....... GOBACK AL PROGRAMA LLAMADOR            *
001190*------------------------------------------------------------------*
001200*---------------*
001210       LINKAGE SECTION.
001220*---------------*
001230*--- PAR DE MONEDAS CONSULTADO ----------------------------------------*
001240       01  LK-COEF-FROM                 PIC X(03).
001250       01  LK-COEF-TO                   PIC X(03).
001260*------------------ MISMO LAYOUT QUE COM-TABLA-COMIS DEL LLAMADOR *
001270*    (COPYBOOK XCHCOMM) - SE RECIBE POR REFERENCIA, NO SE COPYA   *
001280       01  LK-COEF-TABLA-COMIS.
001290           02  LKC-TBL-CANTIDAD         PIC S9(04) COMP.
001300           02  LKC-TBL-OCURR
001310                   OCCURS 1 TO 500 TIMES
001320                   DEPENDING ON LKC-TBL-CANTIDAD
001330                   ASCENDING KEY IS LKC-TBL-FROM LKC-TBL-TO
001340                   INDEXED BY LKC-IDX.
001350               04  LKC-TBL-FROM         PIC X(03).
001360               04  LKC-TBL-TO           PIC X(03).
001370               04  LKC-TBL-PT           PIC S9(03)V9(02).
001380*------------------ COEFICIENTE DEVUELTO AL LLAMADOR --------------*
001390       01  LK-COEF-COEFICIENTE          PIC S9V9(05).
001400       01  LK-COEF-COEF-TRUNC REDEFINES LK-COEF-COEFICIENTE.
001410           02  LK-COEF-COEF-ENTERO      PIC S9(01).
001420           02  LK-COEF-COEF-DECIMAL     PIC 9(05).
001430*------------------*
001440       PROCEDURE DIVISION USING LK-COEF-FROM
001450                                LK-COEF-TO
001460                                LK-COEF-TABLA-COMIS
001470                                LK-COEF-COEFICIENTE.
001480*------------------*
001490*--- RUTINA PRINCIPAL: MISMO ESQUEMA DE 3 LINEAS QUE LOS DEMAS -----*
001500*--- PROGRAMAS DE LA DIVISION DIVISAS ---------------------------------*
001510           PERFORM  INICIAR-RUTINA.
001520           PERFORM  PROCESAR-RUTINA.
001530           PERFORM  TERMINAR-RUTINA.
001540*--------------*
001550       INICIAR-RUTINA.
001560*--------------*
001570           MOVE ZEROS                TO WE-PT.
001580           MOVE 'N'                  TO WE-SW-COMIS-ENCONTRADA.
001590*---------------*
001600       PROCESAR-RUTINA.
001610*---------------*
001620*--- LA BUSQUEDA, EL RESGUARDO DE TOPE Y EL CALCULO SE HACEN EN ---*
001630*--- UN RANGO DE PARRAFOS NUMERADOS CON SALIDA POR GO TO, IGUAL ---*
001640*--- QUE EN LOS DEMAS PROCESOS DE LA DIVISION ------------------------*
001650           PERFORM 2000-OBTENER-Y-CALCULAR THRU 2000-OBTENER-EXIT.
001660*----------------------------*
001670       2000-OBTENER-Y-CALCULAR.
001680*----------------------------*
001690           PERFORM  BUSCA-COMISION.
001700           IF NOT COMIS-ENCONTRADA
001710*--- SI EL PAR NO TIENE COMISION REGISTRADA EL COEFICIENTE ES 1 --*
001720*--- (NO SE COBRA COMISION) Y SE SALE DE INMEDIATO -------------------*
001730              MOVE ZEROS                 TO WE-PT
001740              PERFORM CALCULAR-COEFICIENTE
001750              GO TO 2000-OBTENER-EXIT
001760           END-IF.
001770           MOVE LKC-TBL-PT (LKC-IDX)  TO WE-PT.
001780*--- RESGUARDO FO0148: NINGUN PORCENTAJE DEBE SUPERAR EL TOPE ----*
001790*--- DEFENSIVO, AUNQUE XCHO003 YA LO VALIDA AL GRABAR ---------------*
001800           IF WE-PT > WS-PORCENTAJE-MAXIMO
001810              MOVE WS-PORCENTAJE-MAXIMO  TO WE-PT
001820              DISPLAY 'XCM0007-' WS-VERSION-RUTINA
001830                      ' PORCENTAJE TRUNCADO AL TOPE: '
001840                      WE-PT-ENTERO '.' WE-PT-DECIMAL
001850                      ' ' LK-COEF-FROM '/' LK-COEF-TO
001860           END-IF.
001870           PERFORM  CALCULAR-COEFICIENTE.
001880*----------------------*
001890       2000-OBTENER-EXIT.
001900*----------------------*
001910           EXIT.
001920*---------------*
001930       BUSCA-COMISION.
001940*---------------*
001950*--- BUSQUEDA BINARIA: LA TABLA LA CARGA Y ORDENA EL PROGRAMA -----*
001960*--- LLAMADOR ANTES DE INVOCAR ESTA RUTINA -------------------------*
001970           SET  LKC-IDX               TO 1.
001980           SEARCH ALL LKC-TBL-OCURR
001990              AT END
002000                 MOVE 'N'             TO WE-SW-COMIS-ENCONTRADA
002010              WHEN LKC-TBL-FROM (LKC-IDX) = LK-COEF-FROM
002020               AND LKC-TBL-TO   (LKC-IDX) = LK-COEF-TO
002030                 MOVE 'S'             TO WE-SW-COMIS-ENCONTRADA
002040           END-SEARCH.
002050*---------------------*
002060       CALCULAR-COEFICIENTE.
002070*---------------------*
002080*--- EL COEFICIENTE ES 1 - (COMISION / 100), TRUNCADO A 5 --------*
002090*--- DECIMALES POR LA DEFINICION DE LK-COEF-COEFICIENTE -------------*
002100           COMPUTE WE-FRACCION = WE-PT / 100.
002110*--- RESGUARDO: CON WE-PT LIMITADO POR WS-PORCENTAJE-MAXIMO A ------*
002120*--- LO SUMO A 99.99, LA FRACCION NUNCA DEBE TENER PARTE ENTERA. --*
002130*--- SI LA TIENE, ALGO CORROMPIO WE-PT ANTES DE ESTE CALCULO Y ------*
002140*--- SE FUERZA A CERO PARA NO DEVOLVER UN COEFICIENTE INVALIDO -----*
002150           IF WE-FRACCION-ENTERO NOT = ZERO
002160              DISPLAY 'XCM0007-' WS-VERSION-RUTINA
002170                      ' FRACCION FUERA DE RANGO, SE FUERZA A CERO '
002180                      LK-COEF-FROM '/' LK-COEF-TO
002190              MOVE ZEROS              TO WE-FRACCION
002200           END-IF.
002210           COMPUTE LK-COEF-COEFICIENTE = 1 - WE-FRACCION.
002220*---------------*
002230       TERMINAR-RUTINA.
002240*---------------*
002250*--- RUTINA COMUN: SE REGRESA AL LLAMADOR CON GOBACK, NO CON -----*
002260*--- STOP RUN --------------------------------------------------------*
002270           GOBACK.
