000010************************************************************************
000020***   * 100303 10/08/26 RLTV FO0131 RESGUARDO DE TASA INVERSA EN CERO ***
000030***   * 100370 14/05/15 DFQZ FO0130 RESGUARDO DE TOPE DE TABLA        ***
000040***   * 100302 09/08/26 RLTV FO0092 EMISION DE CONTEO DE RECHAZOS    ***
000050***   * 100289 30/06/07 JLQV FO0085 VALIDACION EXPLICITA DE ENTRADA  ***
000060***   * 100226 14/11/98 PAMH Y2K  REVISION GENERAL DE FECHAS          ***
000070***   * FO5503 25/03/94 PAMH CREACION PROCESO BATCH MANTENIMIENTO TASA*
000080************************************************************************
000090*IDAPL*XCH
000100*OBJET*****************************************************************
000110*OBJET*** OPERACION SETEXCHANGERATE                                  **
000120*OBJET*** LEE TRAMAS DE MANTENIMIENTO DE TASA, ACTUALIZA O INSERTA   **
000130*OBJET*** LA TASA DIRECTA EN EL MAESTRO Y DERIVA/ACTUALIZA SIEMPRE   **
000140*OBJET*** LA TASA INVERSA (1/TASA) PARA EL PAR DE MONEDAS INVERTIDO  **
000150*OBJET*****************************************************************
000160*------------------------------------------------------------------*
000170*    HISTORIAL DE MANTENIMIENTO DEL PROGRAMA                       *
000180*------------------------------------------------------------------*
000190*    FO5503 25/03/94 PAMH - VERSION ORIGINAL. REEMPLAZA A LA CINTA  *
000200*           DE MANTENIMIENTO DE TASAS QUE SE GRABABA A MANO.        *
000210*    FO5622 11/12/95 PAMH - AL ACTUALIZAR LA TASA DIRECTA SE        *
000220*           DERIVA Y GRABA TAMBIEN LA TASA INVERSA (1/TASA), YA     *
000230*           QUE CALCULAREXCHANGE LAS BUSCA COMO PARES INDEPENDIENTES*
000240*    100226 14/11/98 PAMH - Y2K: REVISION GENERAL DE FECHAS DE      *
000250*           TRABAJO Y DE COMPILACION EN TODOS LOS PROGRAMAS XCH.    *
000260*    100201 25/08/00 PAMH - SE ESTANDARIZA EL LISTADO DE MENSAJES   *
000270*           CON EL RESTO DE LOS PROCESOS DE MANTENIMIENTO DE LA     *
000280*           DIVISION (PREFIJO 00n Y NOMBRE DE PROGRAMA AL FINAL).   *
000290*    100245 03/03/04 MTCS - SE AJUSTA EL FORMATO DE DISPLAY DE FIN  *
000300*           DE CORRIDA PARA CALZAR CON EL ESTANDAR DE OPERACIONES.  *
000310*    100289 30/06/07 JLQV - FO0085 SE HACE EXPLICITA LA VALIDACION  *
000320*           DE TASA <= CERO Y MONEDAS IGUALES ANTES DE ACTUALIZAR.  *
000330*    100334 11/01/11 MTCS - REVISION DE COBOL 85 - SE ORDENAN LOS   *
000340*           PARRAFOS DE BUSQUEDA Y ACTUALIZACION EN SECUENCIA.      *
000350*    100370 14/05/15 DFQZ - FO0130 SE AGREGA RESGUARDO PARA NO      *
000360*           SOBREPASAR EL TOPE DE LA TABLA DE TASAS EN MEMORIA AL   *
000370*           INSERTAR UN PAR NUEVO (ANTES PODIA DESBORDAR EL OCCURS).*
000380*    100411 22/07/19 HVAR - FO0141 CAMPOS DE AUDITORIA EN MAESTROS. *
000390*    100302 09/08/26 RLTV - FO0092 EMISION DE CONTEO DE RECHAZOS AL *
000400*           FINAL DE LA CORRIDA (ANTES SOLO SE EMITIAN APROBADOS).  *
000410*    100303 10/08/26 RLTV - FO0131 SE RESGUARDA EL CASO EN QUE LA   *
000420*           TASA INVERSA TRUNCADA A 5 DECIMALES QUEDA EN CERO POR   *
000430*           SER LA TASA ORIGINAL DEMASIADO ALTA; SE RECHAZA EL PAR  *
000440*           INVERTIDO EN VEZ DE GRABAR UNA TASA INUTIL.             *
000450*------------------------------------------------------------------*
000460*=======================*
000470       IDENTIFICATION DIVISION.
000480*=======================*
000490       PROGRAM-ID.     XCHO002.
000500       AUTHOR.         P. A. MARTIN HERRERA.
000510       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - DIVISION DIVISAS.
000520       DATE-WRITTEN.   25/03/94.
000530       DATE-COMPILED.  09/08/26.
000540       SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000550*====================*
000560       ENVIRONMENT DIVISION.
000570*====================*
000580       CONFIGURATION SECTION.
000590*--- EQUIPO DE PRODUCCION DE LA DIVISION DIVISAS ---------------------*
000600       SOURCE-COMPUTER. IBM-3090.
000610       OBJECT-COMPUTER. IBM-3090.
000620       SPECIAL-NAMES.   C01 IS TOP-OF-FORM
000630                        UPSI-0 ON  IS SW-ESTADISTICA-ON
000640                        UPSI-0 OFF IS SW-ESTADISTICA-OFF.
000650       INPUT-OUTPUT SECTION.
000660       FILE-CONTROL.
000670*--- MAESTRO DE TASAS DE ENTRADA (VERSION VIGENTE ANTES DE CORRER) --*
000680           SELECT XCH-MAE-TASA-E  ASSIGN TO XCHRATE
000690                  ORGANIZATION IS SEQUENTIAL.
000700*--- MAESTRO DE TASAS DE SALIDA (VERSION ACTUALIZADA POR ESTA CORRIDA)
000710           SELECT XCH-MAE-TASA-S  ASSIGN TO XCHRATN
000720                  ORGANIZATION IS SEQUENTIAL.
000730*--- TRAMAS DE MANTENIMIENTO A APLICAR --------------------------------*
000740           SELECT XCH-MNT-TASA    ASSIGN TO XCHRTMN
000750                  ORGANIZATION IS SEQUENTIAL.
000760*=============*
000770       DATA DIVISION.
000780*=============*
000790       FILE SECTION.
000800*-------------------------------------------------------------*
000810*    MAESTRO DE TASAS DE ENTRADA. MISMO LAYOUT FISICO QUE EL   *
000820*    MAESTRO DE SALIDA MAS ABAJO Y QUE RTE-MAE-TASA EN EL      *
000830*    COPYBOOK XCHRATE (SON EL MISMO ARCHIVO EN DISTINTAS       *
000840*    ETAPAS DE LA CORRIDA)                                    *
000850*-------------------------------------------------------------*
000860       FD  XCH-MAE-TASA-E
000870           LABEL RECORDS ARE STANDARD
000880           RECORDING MODE IS F.
000890       01  REG-XCH-MAE-TASA-E.
000900*--- CLAVE DEL PAR DE MONEDAS -----------------------------------*
000910           02  RTE-E-CLAVE.
000920               04  RTE-E-FROM              PIC X(03).
000930               04  RTE-E-TO                PIC X(03).
000940*--- TASA VIGENTE ANTES DE ESTA CORRIDA --------------------------*
000950           02  RTE-E-VALUE                 PIC S9(33)V9(05).
000960           02  RTE-E-FECHA-ALTA            PIC 9(08).
000970           02  RTE-E-FECHA-ULT-ACTUALIZA   PIC 9(08).
000980           02  RTE-E-USUARIO-ALTA          PIC X(08).
000990           02  RTE-E-USUARIO-ULT-ACTUALIZA PIC X(08).
001000           02  RTE-E-TERMINAL-ULT-ACTUAL   PIC X(08).
001010           02  RTE-E-SUCURSAL-ORIGEN       PIC X(04).
001020           02  RTE-E-CONTADOR-ACTUALIZ     PIC 9(05).
001030           02  RTE-E-IND-ESTADO            PIC X(01).
001040               88  RTE-E-TASA-ACTIVA               VALUE 'A'.
001050               88  RTE-E-TASA-INACTIVA             VALUE 'I'.
001060               88  RTE-E-TASA-ANULADA              VALUE 'X'.
001070           02  RTE-E-COD-ORIGEN-CARGA      PIC X(02).
001080           02  FILLER                      PIC X(09).
001090*-------------------------------------------------------------*
001100*    MAESTRO DE TASAS DE SALIDA - SE VUELVE A GRABAR COMPLETO  *
001110*    AL FINAL DE LA CORRIDA (VER TERMINAR-RUTINA/GRABAR-UNA-   *
001120*    TASA), CON LA TABLA EN MEMORIA YA ACTUALIZADA             *
001130*-------------------------------------------------------------*
001140       FD  XCH-MAE-TASA-S
001150           LABEL RECORDS ARE STANDARD
001160           RECORDING MODE IS F.
001170       01  REG-XCH-MAE-TASA-S.
001180           02  RTE-S-CLAVE.
001190               04  RTE-S-FROM              PIC X(03).
001200               04  RTE-S-TO                PIC X(03).
001210           02  RTE-S-VALUE                 PIC S9(33)V9(05).
001220           02  RTE-S-FECHA-ALTA            PIC 9(08).
001230           02  RTE-S-FECHA-ULT-ACTUALIZA   PIC 9(08).
001240           02  RTE-S-USUARIO-ALTA          PIC X(08).
001250           02  RTE-S-USUARIO-ULT-ACTUALIZA PIC X(08).
001260           02  RTE-S-TERMINAL-ULT-ACTUAL   PIC X(08).
001270           02  RTE-S-SUCURSAL-ORIGEN       PIC X(04).
001280           02  RTE-S-CONTADOR-ACTUALIZ     PIC 9(05).
001290           02  RTE-S-IND-ESTADO            PIC X(01).
001300               88  RTE-S-TASA-ACTIVA               VALUE 'A'.
001310               88  RTE-S-TASA-INACTIVA             VALUE 'I'.
001320               88  RTE-S-TASA-ANULADA              VALUE 'X'.
001330           02  RTE-S-COD-ORIGEN-CARGA      PIC X(02).
001340           02  FILLER                      PIC X(09).
001350*-------------------------------------------------------------*
001360*    TRAMA DE MANTENIMIENTO - VER COPYBOOK XCHRTMN              *
001370*-------------------------------------------------------------*
001380       FD  XCH-MNT-TASA
001390           LABEL RECORDS ARE STANDARD
001400           RECORDING MODE IS F.
001410           COPY XCHRTMN  REPLACING REG-XCHRTMN BY REG-XCH-MNT-TASA.
001420*=======================*
001430       WORKING-STORAGE SECTION.
001440*=======================*
001450*---------------------------------------------------------------*
001460*    ITEMS DE NIVEL 77 - VERSION DEL PROGRAMA Y TOPE MAXIMO DE  *
001470*    OCURRENCIAS DE LA TABLA DE TASAS EN MEMORIA. SE USA TANTO  *
001480*    AL CARGAR EL MAESTRO COMO AL INSERTAR UN PAR NUEVO EN      *
001490*    ACTUALIZAR-TASA-DIRECTA/ACTUALIZAR-TASA-INVERSA (FO0130)   *
001500*---------------------------------------------------------------*
001510*--- IDENTIFICA LA VERSION VIGENTE DEL PROGRAMA EN LOS DISPLAY DE --*
001520*--- DIAGNOSTICO QUE PIDE OPERACIONES CUANDO HAY UN PROBLEMA ---------*
001530       77  WS-VERSION-PROGRAMA        PIC X(04)  VALUE '0202'.
001540*--- DEBE COINCIDIR SIEMPRE CON EL OCCURS DE RTE-TBL-OCURR EN EL ---*
001550*--- COPYBOOK XCHRATE - SI SE AMPLIA UNO HAY QUE AMPLIAR EL OTRO ------*
001560       77  WS-MAX-OCURRENCIAS-TABLA   PIC S9(04) COMP VALUE +500.
001570       01  WE-ESPECIALES.
001580*--- SUBINDICE DE LA BUSQUEDA SECUENCIAL EN BUSCA-TASA-EN-TABLA -----*
001590*--- USADO TANTO EN CARGAR-MAESTRO-TASAS (BUSCA-UNA-POSICION) COMO EN*
001600*--- GRABAR-UNA-TASA (PERFORM VARYING DE TERMINAR-RUTINA) -----------*
001610     02  I                        PIC 9(04) COMP.
001620*--- CONTADORES DE CONTROL, IMPRESOS AL FINAL SI EL SWITCH DE -------*
001630*--- ESTADISTICAS ESTA ENCENDIDO -------------------------------------*
001640           02  CONTADOR-LEIDOS          PIC 9(07) COMP VALUE ZERO.
001650           02  CONTADOR-APROBADOS       PIC 9(07) COMP VALUE ZERO.
001660           02  CONTADOR-RECHAZADOS      PIC 9(07) COMP VALUE ZERO.
001670*--- SWITCH DE FIN DE ARCHIVO DE TRANSACCIONES DE MANTENIMIENTO -----*
001680           02  WE-SW-FIN-MNT-TASA       PIC X(01) VALUE 'N'.
001690               88  FIN-MNT-TASA                   VALUE 'F'.
001700*--- SWITCH: BUSCA-TASA-EN-TABLA ENCONTRO EL PAR BUSCADO ------------*
001710           02  WE-SW-TASA-ENCONTRADA    PIC X(01) VALUE 'N'.
001720               88  TASA-ENCONTRADA                VALUE 'S'.
001730*--- CLAVE DE BUSQUEDA - SE ARMA ANTES DE CADA LLAMADO A -------------*
001740*--- BUSCA-TASA-EN-TABLA, YA SEA PARA LA TASA DIRECTA O LA INVERSA --*
001750           02  WE-BUSCA-FROM            PIC X(03).
001760           02  WE-BUSCA-TO              PIC X(03).
001770           02  FILLER                   PIC X(02) VALUE SPACES.
001780*------------------ TASA INVERSA CALCULADA (1/TASA) -------------*
001790*    EL COMPUTE DE CALCULAR-TASA-INVERSA NO LLEVA ROUNDED, POR  *
001800*    LO QUE EL RESULTADO SE TRUNCA A LOS 5 DECIMALES DE LA      *
001810*    PROPIA WE-TASA-INVERSA AL GRABARSE                        *
001820       01  WE-INVERSA-AREA.
001830           02  WE-TASA-INVERSA          PIC S9(33)V9(05) VALUE ZERO.
001840*--- LA REDEFINICION SEPARA ENTERO Y DECIMAL PARA PROBAR SI LA -----*
001850*--- INVERSA QUEDO EN CERO (TASA ORIGINAL DEMASIADO ALTA) ANTES DE -*
001860*--- GRABARLA, EVITANDO DEJAR UNA TASA INVERSA INUTIL EN LA TABLA --*
001870       01  WE-INVERSA-TRUNC REDEFINES WE-INVERSA-AREA.
001880           02  WE-INVERSA-ENTERO        PIC S9(33).
001890           02  WE-INVERSA-DECIMAL       PIC 9(05).
001900*------------------ TABLA DE MENSAJES DE VALIDACION -------------*
001910*    MISMO ESQUEMA DE FILLER+REDEFINES QUE XCHO001              *
001920       01  WT01-TABLA-MENSAJES.
001930*--- MENSAJE 1: RECHAZO POR TASA <= CERO -----------------------*
001940           02  FILLER  PIC X(64) VALUE
001950                '001*TASA NO DEBE SER MENOR O IGUAL A CERO
001960      -          '-XCHO002 '.
001970*--- MENSAJE 2: RECHAZO POR MONEDAS ORIGEN Y DESTINO IGUALES ----*
001980           02  FILLER  PIC X(64) VALUE
001990                '002*MONEDAS ORIGEN Y DESTINO DEBEN SER DISTINTAS
002000      -          '-XCHO002 '.
002010*--- MENSAJE 3: TASA DIRECTA YA EXISTIA Y SE ACTUALIZO ----------*
002020           02  FILLER  PIC X(64) VALUE
002030                '003*TASA DIRECTA ACTUALIZADA
002040      -          '-XCHO002 '.
002050*--- MENSAJE 4: TASA DIRECTA NO EXISTIA Y SE INSERTO ------------*
002060           02  FILLER  PIC X(64) VALUE
002070                '004*TASA DIRECTA INSERTADA
002080      -          '-XCHO002 '.
002090*--- MENSAJE 5: TASA INVERSA YA EXISTIA Y SE ACTUALIZO ----------*
002100           02  FILLER  PIC X(64) VALUE
002110                '005*TASA INVERSA ACTUALIZADA
002120      -          '-XCHO002 '.
002130*--- MENSAJE 6: TASA INVERSA NO EXISTIA Y SE INSERTO ------------*
002140           02  FILLER  PIC X(64) VALUE
002150                '006*TASA INVERSA INSERTADA
002160      -          '-XCHO002 '.
002170*--- MENSAJE 7: TASA INVERSA TRUNCADA A CERO, TASA ORIGINAL MUY --*
002180*--- ALTA PARA REPRESENTAR SU INVERSA EN 5 DECIMALES -----------------*
002190           02  FILLER  PIC X(64) VALUE
002200                '007*TASA INVERSA TRUNCADA A CERO, NO SE GRABA
002210      -          '-XCHO002 '.
002220       01  FILLER REDEFINES WT01-TABLA-MENSAJES.
002230           02  WT01-OCURR OCCURS 7 TIMES.
002240               04  WT01-COD-MSG         PIC 9(03).
002250               04  FILLER               PIC X(01).
002260               04  WT01-TXT-MSG.
002270                   06  WT01-MSG-DSC     PIC X(51).
002280                   06  WT01-MSG-PRG     PIC X(09).
002290*------------------ TABLA DE TASAS EN MEMORIA --------------------*
002300           COPY XCHRATE.
002310*------------------------------------------------------------------*
002320*    MAPA DE PARRAFOS DE ESTE PROGRAMA                             *
002330*------------------------------------------------------------------*
002340*    INICIAR-RUTINA .............. ABRE ENTRADAS Y CARGA MAESTRO   *
002350*    PROCESAR-RUTINA ............. CICLO PRINCIPAL DE LECTURA      *
002360*    PROCESAR-UNA-TRANSACCION .... VALIDA (RANGO NUMERADO) Y       *
002370*                                  ACTUALIZA DIRECTA E INVERSA     *
002380*    BUSCA-TASA-EN-TABLA ......... BUSQUEDA SECUENCIAL EN TABLA    *
002390*    ACTUALIZAR-TASA-DIRECTA ..... UPDATE-OR-INSERT DEL PAR PEDIDO *
002400*    CALCULAR-TASA-INVERSA ....... COMPUTE 1/TASA                  *
002410*    ACTUALIZAR-TASA-INVERSA ..... UPDATE-OR-INSERT DEL PAR INVERSO*
002420*    TERMINAR-RUTINA .............. REGRABA EL MAESTRO COMPLETO    *
002430*------------------------------------------------------------------*
002440*------------------------------------------------------------------*
002450*    NOTA DE MTCS (100334, 2011): LOS PARRAFOS DE ESTE PROGRAMA    *
002460*    SIGUEN EL MISMO ORDEN QUE APARECEN EN EL MAPA DE ARRIBA -     *
002470*    CARGA, CICLO, VALIDACION/ACTUALIZACION, BUSQUEDA Y CIERRE -   *
002480*    PARA FACILITAR EL SEGUIMIENTO A QUIEN MANTENGA ESTO DESPUES.  *
002490*------------------------------------------------------------------*
002500*---------------*
002510       PROCEDURE DIVISION.
002520*---------------*
002530*--- RUTINA PRINCIPAL: MISMO ESQUEMA DE 3 LINEAS QUE TODOS LOS -----*
002540*--- BATCH DE LA DIVISION DIVISAS ------------------------------------*
002550           PERFORM  INICIAR-RUTINA.
002560           PERFORM  PROCESAR-RUTINA.
002570           PERFORM  TERMINAR-RUTINA.
002580*--------------*
002590       INICIAR-RUTINA.
002600*--------------*
002610*--- SE ABRE EL MAESTRO DE ENTRADA SOLO PARA CARGARLO EN MEMORIA -*
002620*--- Y SE CIERRA DE INMEDIATO; EL DE SALIDA SE ABRE RECIEN AL     -*
002630*--- FINAL, EN TERMINAR-RUTINA, CUANDO YA SE TIENE LA TABLA FINAL *
002640           OPEN INPUT   XCH-MAE-TASA-E.
002650           OPEN INPUT   XCH-MNT-TASA.
002660           PERFORM  CARGAR-MAESTRO-TASAS.
002670           CLOSE        XCH-MAE-TASA-E.
002680*---------------*
002690       PROCESAR-RUTINA.
002700*---------------*
002710*--- CICLO CLASICO LEER-PROCESAR-LEER SOBRE LAS TRANSACCIONES -----*
002720*--- DE MANTENIMIENTO --------------------------------------------*
002730           PERFORM  LEER-SIGUIENTE-TRANSACCION.
002740           PERFORM  CICLO-PROCESAR-TRANSACCION
002750                    UNTIL FIN-MNT-TASA.
002760*---------------------------*
002770       CICLO-PROCESAR-TRANSACCION.
002780*---------------------------*
002790           PERFORM  PROCESAR-UNA-TRANSACCION.
002800           PERFORM  LEER-SIGUIENTE-TRANSACCION.
002810*-------------------------*
002820       CARGAR-MAESTRO-TASAS.
002830*-------------------------*
002840*--- CARGA COMPLETA DEL MAESTRO DE ENTRADA EN LA TABLA EN MEMORIA -*
002850*--- QUE SE VA A IR ACTUALIZANDO DURANTE TODA LA CORRIDA           *
002860           MOVE ZERO                   TO RTE-TBL-CANTIDAD.
002870           MOVE 'N'                    TO WE-SW-FIN-MNT-TASA.
002880           PERFORM  LEER-UNA-TASA
002890                    UNTIL WE-SW-FIN-MNT-TASA = 'F'.
002900           MOVE 'N'                    TO WE-SW-FIN-MNT-TASA.
002910*-------------*
002920       LEER-UNA-TASA.
002930*-------------*
002940           READ XCH-MAE-TASA-E
002950              AT END
002960                 MOVE 'F'              TO WE-SW-FIN-MNT-TASA
002970              NOT AT END
002980*--- RESGUARDO FO0130: NO SOBREPASAR EL LIMITE DE LA TABLA ---------*
002990                 IF RTE-TBL-CANTIDAD NOT < WS-MAX-OCURRENCIAS-TABLA
003000                    DISPLAY 'XCHO002 - TABLA DE TASAS LLENA AL '
003010                            'CARGAR EL MAESTRO DE ENTRADA'
003020                    MOVE 'F'           TO WE-SW-FIN-MNT-TASA
003030                 ELSE
003040                    ADD 1                 TO RTE-TBL-CANTIDAD
003050                    MOVE RTE-E-FROM       TO RTE-TBL-FROM (RTE-TBL-CANTIDAD)
003060                    MOVE RTE-E-TO         TO RTE-TBL-TO   (RTE-TBL-CANTIDAD)
003070                    MOVE RTE-E-VALUE      TO RTE-TBL-VALUE (RTE-TBL-CANTIDAD)
003080                 END-IF
003090           END-READ.
003100*---------------------------*
003110       LEER-SIGUIENTE-TRANSACCION.
003120*---------------------------*
003130*--- LECTURA SIMPLE; LA VALIDACION SE HACE EN PROCESAR-UNA- -------*
003140*--- TRANSACCION, NO AQUI -------------------------------------------*
003150           READ XCH-MNT-TASA
003160              AT END
003170                 MOVE 'F'              TO WE-SW-FIN-MNT-TASA
003180           END-READ.
003190*---------------------------*
003200       PROCESAR-UNA-TRANSACCION.
003210*---------------------------*
003220           ADD 1                       TO CONTADOR-LEIDOS.
003230*--- LA VALIDACION Y LA ACTUALIZACION SE HACEN EN UN RANGO DE -----*
003240*--- PARRAFOS NUMERADOS CON SALIDA POR GO TO, IGUAL QUE EN LOS ----*
003250*--- DEMAS PROCESOS BATCH DE LA DIVISION ----------------------------*
003260           PERFORM 2000-VALIDAR-Y-ACTUALIZAR THRU 2000-VALIDAR-EXIT.
003270*----------------------------*
003280       2000-VALIDAR-Y-ACTUALIZAR.
003290*----------------------------*
003300*--- REGLA FO0085: LA TASA NUEVA DEBE SER MAYOR A CERO ------------*
003310           IF RMN-RATE NOT > ZERO
003320              ADD 1                    TO CONTADOR-RECHAZADOS
003330              DISPLAY WT01-MSG-DSC (001) ' ' RMN-FROM '/' RMN-TO
003340              GO TO 2000-VALIDAR-EXIT
003350           END-IF.
003360*--- REGLA FO0085: MONEDAS ORIGEN Y DESTINO DEBEN SER DISTINTAS ---*
003370           IF RMN-FROM = RMN-TO
003380              ADD 1                    TO CONTADOR-RECHAZADOS
003390              DISPLAY WT01-MSG-DSC (002) ' ' RMN-FROM '/' RMN-TO
003400              GO TO 2000-VALIDAR-EXIT
003410           END-IF.
003420*--- TRANSACCION VALIDA: SE ACTUALIZA LA TASA DIRECTA Y SIEMPRE ---*
003430*--- SE DERIVA/ACTUALIZA TAMBIEN LA TASA INVERSA DEL PAR ------------*
003440           PERFORM ACTUALIZAR-TASA-DIRECTA.
003450           PERFORM CALCULAR-TASA-INVERSA.
003460*--- RESGUARDO FO0131: SI LA TASA ORIGINAL ES DEMASIADO ALTA, LA --*
003470*--- INVERSA TRUNCADA A 5 DECIMALES QUEDA EN CERO Y NO SE GRABA -----*
003480           IF WE-INVERSA-ENTERO = ZERO AND WE-INVERSA-DECIMAL = ZERO
003490              ADD 1                    TO CONTADOR-RECHAZADOS
003500              DISPLAY WT01-MSG-DSC (007) ' ' RMN-TO '/' RMN-FROM
003510           ELSE
003520              PERFORM ACTUALIZAR-TASA-INVERSA
003530              ADD 1                    TO CONTADOR-APROBADOS
003540           END-IF.
003550*----------------------*
003560       2000-VALIDAR-EXIT.
003570*----------------------*
003580           EXIT.
003590*---------------------------*
003600       BUSCA-TASA-EN-TABLA.
003610*---------------------------*
003620*--- BUSQUEDA SECUENCIAL: LA TABLA PUEDE HABER RECIBIDO ALTAS   -*
003630*--- DURANTE ESTA CORRIDA Y YA NO ESTA EN ORDEN ASCENDENTE, POR -*
003640*--- LO QUE NO SE PUEDE USAR SEARCH ALL (BUSQUEDA BINARIA) AQUI -*
003650           MOVE 'N'                    TO WE-SW-TASA-ENCONTRADA.
003660           PERFORM  BUSCA-UNA-POSICION
003670                    VARYING I FROM 1 BY 1
003680                    UNTIL I > RTE-TBL-CANTIDAD
003690                       OR TASA-ENCONTRADA.
003700*-------------------*
003710       BUSCA-UNA-POSICION.
003720*-------------------*
003730           IF RTE-TBL-FROM (I) = WE-BUSCA-FROM
003740              AND RTE-TBL-TO (I) = WE-BUSCA-TO
003750              MOVE 'S'                 TO WE-SW-TASA-ENCONTRADA
003760           END-IF.
003770*---------------------------*
003780       ACTUALIZAR-TASA-DIRECTA.
003790*---------------------------*
003800*--- SI EL PAR YA EXISTE EN LA TABLA SE ACTUALIZA EL VALOR; SI --*
003810*--- NO EXISTE SE INSERTA UNA OCURRENCIA NUEVA (UPDATE-OR-INSERT)*
003820           MOVE RMN-FROM               TO WE-BUSCA-FROM.
003830           MOVE RMN-TO                 TO WE-BUSCA-TO.
003840           PERFORM  BUSCA-TASA-EN-TABLA.
003850           IF TASA-ENCONTRADA
003860              MOVE RMN-RATE            TO RTE-TBL-VALUE (I)
003870              DISPLAY WT01-MSG-DSC (003) ' ' RMN-FROM '/' RMN-TO
003880           ELSE
003890*--- RESGUARDO FO0130: NO INSERTAR SI LA TABLA YA ESTA LLENA ------*
003900              IF RTE-TBL-CANTIDAD NOT < WS-MAX-OCURRENCIAS-TABLA
003910                 DISPLAY 'XCHO002 - TABLA DE TASAS LLENA, NO SE '
003920                         'PUEDE INSERTAR ' RMN-FROM '/' RMN-TO
003930              ELSE
003940                 ADD 1                 TO RTE-TBL-CANTIDAD
003950                 MOVE RMN-FROM         TO RTE-TBL-FROM (RTE-TBL-CANTIDAD)
003960                 MOVE RMN-TO           TO RTE-TBL-TO   (RTE-TBL-CANTIDAD)
003970                 MOVE RMN-RATE         TO RTE-TBL-VALUE (RTE-TBL-CANTIDAD)
003980                 DISPLAY WT01-MSG-DSC (004) ' ' RMN-FROM '/' RMN-TO
003990              END-IF
004000           END-IF.
004010*---------------------------*
004020       CALCULAR-TASA-INVERSA.
004030*---------------------------*
004040*--- LA TASA INVERSA ES 1/TASA, TRUNCADA A 5 DECIMALES POR LA ----*
004050*--- DEFINICION DE WE-TASA-INVERSA (VER WE-INVERSA-TRUNC ARRIBA) -*
004060           COMPUTE WE-TASA-INVERSA = 1 / RMN-RATE.
004070*---------------------------*
004080       ACTUALIZAR-TASA-INVERSA.
004090*---------------------------*
004100*--- MISMO ESQUEMA UPDATE-OR-INSERT QUE ACTUALIZAR-TASA-DIRECTA, -*
004110*--- PERO SOBRE EL PAR INVERTIDO (TO/FROM EN VEZ DE FROM/TO) -----*
004120           MOVE RMN-TO                 TO WE-BUSCA-FROM.
004130           MOVE RMN-FROM               TO WE-BUSCA-TO.
004140           PERFORM  BUSCA-TASA-EN-TABLA.
004150           IF TASA-ENCONTRADA
004160              MOVE WE-TASA-INVERSA     TO RTE-TBL-VALUE (I)
004170              DISPLAY WT01-MSG-DSC (005) ' ' RMN-TO '/' RMN-FROM
004180           ELSE
004190*--- RESGUARDO FO0130: NO INSERTAR SI LA TABLA YA ESTA LLENA ------*
004200              IF RTE-TBL-CANTIDAD NOT < WS-MAX-OCURRENCIAS-TABLA
004210                 DISPLAY 'XCHO002 - TABLA DE TASAS LLENA, NO SE '
004220                         'PUEDE INSERTAR ' RMN-TO '/' RMN-FROM
004230              ELSE
004240                 ADD 1                 TO RTE-TBL-CANTIDAD
004250                 MOVE RMN-TO           TO RTE-TBL-FROM (RTE-TBL-CANTIDAD)
004260                 MOVE RMN-FROM         TO RTE-TBL-TO   (RTE-TBL-CANTIDAD)
004270                 MOVE WE-TASA-INVERSA  TO RTE-TBL-VALUE (RTE-TBL-CANTIDAD)
004280                 DISPLAY WT01-MSG-DSC (006) ' ' RMN-TO '/' RMN-FROM
004290              END-IF
004300           END-IF.
004310*---------------*
004320       TERMINAR-RUTINA.
004330*---------------*
004340*--- SE REGRABA EL MAESTRO COMPLETO A PARTIR DE LA TABLA EN -------*
004350*--- MEMORIA, YA CON TODAS LAS ACTUALIZACIONES E INSERCIONES -----*
004360*--- DE ESTA CORRIDA APLICADAS --------------------------------------*
004370           CLOSE        XCH-MNT-TASA.
004380           OPEN OUTPUT  XCH-MAE-TASA-S.
004390           PERFORM  GRABAR-UNA-TASA
004400                    VARYING I FROM 1 BY 1
004410                    UNTIL I > RTE-TBL-CANTIDAD.
004420           CLOSE        XCH-MAE-TASA-S.
004430*--- EL CONTEO DE RECHAZADOS SE AGREGO POR FO0092 PARA CUADRAR ----*
004440*--- LEIDOS = APROBADOS + RECHAZADOS SIN CONTAR EL LISTADO A MANO *
004450           IF SW-ESTADISTICA-ON
004460              DISPLAY 'XCHO002 - REGISTROS LEIDOS     : ' CONTADOR-LEIDOS
004470              DISPLAY 'XCHO002 - REGISTROS APROBADOS  : ' CONTADOR-APROBADOS
004480              DISPLAY 'XCHO002 - REGISTROS RECHAZADOS : ' CONTADOR-RECHAZADOS
004490           END-IF.
004500*--- FIN NORMAL DEL PROGRAMA --------------------------------------*
004510           STOP RUN.
004520*--- EL PROGRAMA TERMINA SIEMPRE CON STOP RUN NORMAL; NO EXISTE ---*
004530*--- CONDICION DE ABEND CONTROLADO EN ESTE PROCESO ------------------*
004540*---------------*
004550       GRABAR-UNA-TASA.
004560*---------------*
004570*--- SE GRABA UNA OCURRENCIA DE LA TABLA POR CADA ITERACION DE ---*
004580*--- LA PERFORM VARYING DE TERMINAR-RUTINA --------------------------*
004590*--- LOS CAMPOS DE AUDITORIA DEL MAESTRO DE SALIDA QUEDAN EN ------*
004600*--- CERO/ESPACIOS - LOS MANTIENE EL MODULO DE MANTENIMIENTO EN --*
004610*--- LINEA, FUERA DEL ALCANCE DE ESTE PROCESO BATCH -----------------*
004620           INITIALIZE                     REG-XCH-MAE-TASA-S.
004630           MOVE RTE-TBL-FROM  (I)      TO RTE-S-FROM.
004640           MOVE RTE-TBL-TO    (I)      TO RTE-S-TO.
004650           MOVE RTE-TBL-VALUE (I)      TO RTE-S-VALUE.
004660           WRITE REG-XCH-MAE-TASA-S.
