000010************************************************************************
000020***   * 100304 10/08/26 RLTV FO0132 RESGUARDO DE TRAMA NO NUMERICA   ***
000030***   * 100371 14/05/15 DFQZ FO0131 RESGUARDO DE TOPE DE TABLA        ***
000040***   * 100303 09/08/26 RLTV FO0093 EMISION DE CONTEO DE RECHAZOS    ***
000050***   * 100290 30/06/07 JLQV FO0086 VALIDACION EXPLICITA DE ENTRADA  ***
000060***   * 100226 14/11/98 PAMH Y2K  REVISION GENERAL DE FECHAS          ***
000070***   * FO5504 25/03/94 PAMH CREACION PROCESO BATCH MANTENIMIENTO COM *
000080************************************************************************
000090*IDAPL*XCH
000100*OBJET*****************************************************************
000110*OBJET*** OPERACION SETCOMMISSION                                    **
000120*OBJET*** LEE TRAMAS DE MANTENIMIENTO DE COMISION, ACTUALIZA O       **
000130*OBJET*** INSERTA EL PORCENTAJE EN EL MAESTRO DE COMISIONES. NO SE   **
000140*OBJET*** DERIVA COMISION INVERSA - CADA SENTIDO ES INDEPENDIENTE    **
000150*OBJET*****************************************************************
000160*------------------------------------------------------------------*
000170*    HISTORIAL DE MANTENIMIENTO DEL PROGRAMA                       *
000180*------------------------------------------------------------------*
000190*    FO5504 25/03/94 PAMH - VERSION ORIGINAL. A DIFERENCIA DE LA    *
000200*           TASA DE CAMBIO, LA COMISION NO SE INVIERTE: SE PIDE Y   *
000210*           SE MANTIENE UNA POR CADA SENTIDO DEL PAR DE MONEDAS.    *
000220*    100226 14/11/98 PAMH - Y2K: REVISION GENERAL DE FECHAS DE      *
000230*           TRABAJO Y DE COMPILACION EN TODOS LOS PROGRAMAS XCH.    *
000240*    100202 25/08/00 PAMH - SE ESTANDARIZA EL LISTADO DE MENSAJES   *
000250*           CON EL RESTO DE LOS PROCESOS DE MANTENIMIENTO DE LA     *
000260*           DIVISION (PREFIJO 00n Y NOMBRE DE PROGRAMA AL FINAL).   *
000270*    100246 03/03/04 MTCS - SE AJUSTA EL FORMATO DE DISPLAY DE FIN  *
000280*           DE CORRIDA PARA CALZAR CON EL ESTANDAR DE OPERACIONES.  *
000290*    100290 30/06/07 JLQV - FO0086 SE HACE EXPLICITA LA VALIDACION  *
000300*           DE COMISION NEGATIVA, COMISION >= 100 Y MONEDAS IGUALES.*
000310*    100335 11/01/11 MTCS - REVISION DE COBOL 85 - SE ORDENAN LOS   *
000320*           PARRAFOS DE BUSQUEDA Y ACTUALIZACION EN SECUENCIA.      *
000330*    100371 14/05/15 DFQZ - FO0131 SE AGREGA RESGUARDO PARA NO      *
000340*           SOBREPASAR EL TOPE DE LA TABLA DE COMISIONES EN MEMORIA *
000350*           AL INSERTAR UN PAR NUEVO (ANTES PODIA DESBORDAR EL      *
000360*           OCCURS, IGUAL QUE SE CORRIGIO EN XCHO002 POR FO0130).   *
000370*    100412 22/07/19 HVAR - FO0142 CAMPOS DE AUDITORIA EN MAESTROS. *
000380*    100303 09/08/26 RLTV - FO0093 EMISION DE CONTEO DE RECHAZOS AL *
000390*           FINAL DE LA CORRIDA (ANTES SOLO SE EMITIAN APROBADOS).  *
000400*    100304 10/08/26 RLTV - FO0132 SE RESGUARDA LA TRAMA CON PARTE  *
000410*           DECIMAL NO NUMERICA EN EL PORCENTAJE (NIBBLE DE SIGNO   *
000420*           CORRUPTO) ANTES DE VALIDAR EL RANGO DE LA COMISION.     *
000430*------------------------------------------------------------------*
000440*=======================*
000450       IDENTIFICATION DIVISION.
000460*=======================*
000470       PROGRAM-ID.     XCHO003.
000480       AUTHOR.         P. A. MARTIN HERRERA.
000490       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - DIVISION DIVISAS.
000500       DATE-WRITTEN.   25/03/94.
000510       DATE-COMPILED.  09/08/26.
000520       SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000530*====================*
000540       ENVIRONMENT DIVISION.
000550*====================*
000560       CONFIGURATION SECTION.
000570*--- EQUIPO DE PRODUCCION DE LA DIVISION DIVISAS ---------------------*
000580       SOURCE-COMPUTER. IBM-3090.
000590       OBJECT-COMPUTER. IBM-3090.
000600       SPECIAL-NAMES.   C01 IS TOP-OF-FORM
000610                        UPSI-0 ON  IS SW-ESTADISTICA-ON
000620                        UPSI-0 OFF IS SW-ESTADISTICA-OFF.
000630       INPUT-OUTPUT SECTION.
000640       FILE-CONTROL.
000650*--- MAESTRO DE COMISIONES DE ENTRADA (VIGENTE ANTES DE CORRER) -----*
000660           SELECT XCH-MAE-COMIS-E ASSIGN TO XCHCOMI
000670                  ORGANIZATION IS SEQUENTIAL.
000680*--- MAESTRO DE COMISIONES DE SALIDA (ACTUALIZADO POR ESTA CORRIDA) -*
000690           SELECT XCH-MAE-COMIS-S ASSIGN TO XCHCOMN
000700                  ORGANIZATION IS SEQUENTIAL.
000710*--- TRAMAS DE MANTENIMIENTO A APLICAR --------------------------------*
000720           SELECT XCH-MNT-COMIS   ASSIGN TO XCHCMMN
000730                  ORGANIZATION IS SEQUENTIAL.
000740*=============*
000750       DATA DIVISION.
000760*=============*
000770       FILE SECTION.
000780*-------------------------------------------------------------*
000790*    MAESTRO DE COMISIONES DE ENTRADA. MISMO LAYOUT FISICO QUE *
000800*    EL MAESTRO DE SALIDA MAS ABAJO Y QUE COM-MAE-COMIS EN EL  *
000810*    COPYBOOK XCHCOMM (SON EL MISMO ARCHIVO EN DISTINTAS       *
000820*    ETAPAS DE LA CORRIDA)                                    *
000830*-------------------------------------------------------------*
000840       FD  XCH-MAE-COMIS-E
000850           LABEL RECORDS ARE STANDARD
000860           RECORDING MODE IS F.
000870       01  REG-XCH-MAE-COMIS-E.
000880*--- CLAVE DEL PAR DE MONEDAS -----------------------------------*
000890           02  COM-E-CLAVE.
000900               04  COM-E-FROM              PIC X(03).
000910               04  COM-E-TO                PIC X(03).
000920*--- PORCENTAJE VIGENTE ANTES DE ESTA CORRIDA --------------------*
000930           02  COM-E-PT                    PIC S9(03)V9(02).
000940           02  COM-E-FECHA-ALTA            PIC 9(08).
000950           02  COM-E-FECHA-ULT-ACTUALIZA   PIC 9(08).
000960           02  COM-E-USUARIO-ALTA          PIC X(08).
000970           02  COM-E-USUARIO-ULT-ACTUALIZA PIC X(08).
000980           02  COM-E-TERMINAL-ULT-ACTUAL   PIC X(08).
000990           02  COM-E-SUCURSAL-ORIGEN       PIC X(04).
001000           02  COM-E-CONTADOR-ACTUALIZ     PIC 9(05).
001010           02  COM-E-IND-ESTADO            PIC X(01).
001020               88  COM-E-COMISION-ACTIVA           VALUE 'A'.
001030               88  COM-E-COMISION-INACTIVA         VALUE 'I'.
001040               88  COM-E-COMISION-ANULADA          VALUE 'X'.
001050           02  COM-E-COD-ORIGEN-CARGA      PIC X(02).
001060           02  FILLER                      PIC X(09).
001070*-------------------------------------------------------------*
001080*    MAESTRO DE COMISIONES DE SALIDA - SE VUELVE A GRABAR      *
001090*    COMPLETO AL FINAL DE LA CORRIDA (VER TERMINAR-RUTINA/     *
001100*    GRABAR-UNA-COMISION), CON LA TABLA EN MEMORIA YA          *
001110*    ACTUALIZADA                                               *
001120*-------------------------------------------------------------*
001130       FD  XCH-MAE-COMIS-S
001140           LABEL RECORDS ARE STANDARD
001150           RECORDING MODE IS F.
001160       01  REG-XCH-MAE-COMIS-S.
001170           02  COM-S-CLAVE.
001180               04  COM-S-FROM              PIC X(03).
001190               04  COM-S-TO                PIC X(03).
001200           02  COM-S-PT                    PIC S9(03)V9(02).
001210           02  COM-S-FECHA-ALTA            PIC 9(08).
001220           02  COM-S-FECHA-ULT-ACTUALIZA   PIC 9(08).
001230           02  COM-S-USUARIO-ALTA          PIC X(08).
001240           02  COM-S-USUARIO-ULT-ACTUALIZA PIC X(08).
001250           02  COM-S-TERMINAL-ULT-ACTUAL   PIC X(08).
001260           02  COM-S-SUCURSAL-ORIGEN       PIC X(04).
001270           02  COM-S-CONTADOR-ACTUALIZ     PIC 9(05).
001280           02  COM-S-IND-ESTADO            PIC X(01).
001290               88  COM-S-COMISION-ACTIVA           VALUE 'A'.
001300               88  COM-S-COMISION-INACTIVA         VALUE 'I'.
001310               88  COM-S-COMISION-ANULADA          VALUE 'X'.
001320           02  COM-S-COD-ORIGEN-CARGA      PIC X(02).
001330           02  FILLER                      PIC X(09).
001340*-------------------------------------------------------------*
001350*    TRAMA DE MANTENIMIENTO - VER COPYBOOK XCHCMMN              *
001360*-------------------------------------------------------------*
001370       FD  XCH-MNT-COMIS
001380           LABEL RECORDS ARE STANDARD
001390           RECORDING MODE IS F.
001400           COPY XCHCMMN  REPLACING REG-XCHCMMN BY REG-XCH-MNT-COMIS.
001410*=======================*
001420       WORKING-STORAGE SECTION.
001430*=======================*
001440*---------------------------------------------------------------*
001450*    ITEMS DE NIVEL 77 - VERSION DEL PROGRAMA Y TOPE MAXIMO DE  *
001460*    OCURRENCIAS DE LA TABLA DE COMISIONES EN MEMORIA. SE USA   *
001470*    TANTO AL CARGAR EL MAESTRO COMO AL INSERTAR UN PAR NUEVO   *
001480*    EN ACTUALIZAR-COMISION (FO0131)                            *
001490*---------------------------------------------------------------*
001500*--- IDENTIFICA LA VERSION VIGENTE DEL PROGRAMA EN LOS DISPLAY --*
001510*--- DE DIAGNOSTICO QUE PIDE OPERACIONES CUANDO HAY UN PROBLEMA -*
001520       77  WS-VERSION-PROGRAMA        PIC X(04)  VALUE '0303'.
001530*--- DEBE COINCIDIR SIEMPRE CON EL OCCURS DE COM-TBL-OCURR EN --*
001540*--- EL COPYBOOK XCHCOMM - SI SE AMPLIA UNO HAY QUE AMPLIAR EL -*
001550*--- OTRO --------------------------------------------------------*
001560       77  WS-MAX-OCURRENCIAS-TABLA   PIC S9(04) COMP VALUE +500.
001570       01  WE-ESPECIALES.
001580*--- SUBINDICE DE LA BUSQUEDA SECUENCIAL Y DE LAS PERFORM VARYING --*
001590           02  I                        PIC 9(04) COMP.
001600*--- CONTADORES DE CONTROL, IMPRESOS AL FINAL SI EL SWITCH DE -------*
001610*--- ESTADISTICAS ESTA ENCENDIDO -------------------------------------*
001620           02  CONTADOR-LEIDOS          PIC 9(07) COMP VALUE ZERO.
001630           02  CONTADOR-APROBADOS       PIC 9(07) COMP VALUE ZERO.
001640           02  CONTADOR-RECHAZADOS      PIC 9(07) COMP VALUE ZERO.
001650*--- SWITCH DE FIN DE ARCHIVO DE TRANSACCIONES DE MANTENIMIENTO -----*
001660           02  WE-SW-FIN-MNT-COMIS      PIC X(01) VALUE 'N'.
001670               88  FIN-MNT-COMIS                  VALUE 'F'.
001680*--- SWITCH: BUSCA-COMISION-EN-TABLA ENCONTRO EL PAR BUSCADO -------*
001690           02  WE-SW-COMIS-ENCONTRADA   PIC X(01) VALUE 'N'.
001700               88  COMIS-ENCONTRADA               VALUE 'S'.
001710*--- CLAVE DE BUSQUEDA - SE ARMA ANTES DE CADA LLAMADO A -------------*
001720*--- BUSCA-COMISION-EN-TABLA ------------------------------------------*
001730           02  WE-BUSCA-FROM            PIC X(03).
001740           02  WE-BUSCA-TO              PIC X(03).
001750           02  FILLER                   PIC X(02) VALUE SPACES.
001760*------------------ VISTA REDEFINIDA DEL PORCENTAJE RECIBIDO -----*
001770*    LOS RANGOS DE FO0086 SE VALIDAN COMPARANDO DIRECTAMENTE     *
001780*    CONTRA WE-PT-RECIBIDO. LA REDEFINICION EN CAMBIO SE USA     *
001790*    PARA PROBAR QUE LA PARTE DECIMAL DE LA TRAMA DE ENTRADA     *
001800*    ES REALMENTE NUMERICA, YA QUE UNA TRAMA MAL GENERADA PUEDE  *
001810*    TRAER UN NIBBLE DE SIGNO CORRUPTO EN ESA POSICION           *
001820       01  WE-PT-AREA.
001830           02  WE-PT-RECIBIDO           PIC S9(03)V9(02) VALUE ZERO.
001840           02  FILLER                   PIC X(03) VALUE SPACES.
001850       01  WE-PT-TRUNC REDEFINES WE-PT-AREA.
001860           02  WE-PT-ENTERO             PIC S9(03).
001870           02  WE-PT-DECIMAL            PIC 9(02).
001880           02  FILLER                   PIC X(03).
001890*------------------ TABLA DE MENSAJES DE VALIDACION -------------*
001900       01  WT01-TABLA-MENSAJES.
001910*--- MENSAJE 1: RECHAZO POR COMISION NEGATIVA --------------------*
001920           02  FILLER  PIC X(64) VALUE
001930                '001*COMISION NO PUEDE SER NEGATIVA
001940      -          '-XCHO003 '.
001950*--- MENSAJE 2: RECHAZO POR COMISION >= 100 -----------------------*
001960           02  FILLER  PIC X(64) VALUE
001970                '002*COMISION DEBE SER MENOR A 100
001980      -          '-XCHO003 '.
001990*--- MENSAJE 3: RECHAZO POR MONEDAS ORIGEN Y DESTINO IGUALES -----*
002000           02  FILLER  PIC X(64) VALUE
002010                '003*MONEDAS ORIGEN Y DESTINO DEBEN SER DISTINTAS
002020      -          '-XCHO003 '.
002030*--- MENSAJE 4: COMISION YA EXISTIA Y SE ACTUALIZO ----------------*
002040           02  FILLER  PIC X(64) VALUE
002050                '004*COMISION ACTUALIZADA
002060      -          '-XCHO003 '.
002070*--- MENSAJE 5: COMISION NO EXISTIA Y SE INSERTO ------------------*
002080           02  FILLER  PIC X(64) VALUE
002090                '005*COMISION INSERTADA
002100      -          '-XCHO003 '.
002110*--- MENSAJE 6: RECHAZO POR TRAMA CON FORMATO NUMERICO INVALIDO --*
002120           02  FILLER  PIC X(64) VALUE
002130                '006*COMISION CON FORMATO NUMERICO INVALIDO
002140      -          '-XCHO003 '.
002150       01  FILLER REDEFINES WT01-TABLA-MENSAJES.
002160           02  WT01-OCURR OCCURS 6 TIMES.
002170               04  WT01-COD-MSG         PIC 9(03).
002180               04  FILLER               PIC X(01).
002190               04  WT01-TXT-MSG.
002200                   06  WT01-MSG-DSC     PIC X(51).
002210                   06  WT01-MSG-PRG     PIC X(09).
002220*------------------ TABLA DE COMISIONES EN MEMORIA ---------------*
002230           COPY XCHCOMM.
002240*------------------------------------------------------------------*
002250*    MAPA DE PARRAFOS DE ESTE PROGRAMA                             *
002260*------------------------------------------------------------------*
002270*    INICIAR-RUTINA ............... ABRE ENTRADAS Y CARGA MAESTRO  *
002280*    PROCESAR-RUTINA .............. CICLO PRINCIPAL DE LECTURA     *
002290*    PROCESAR-UNA-TRANSACCION ..... VALIDA (RANGO NUMERADO) Y      *
002300*                                   ACTUALIZA LA COMISION          *
002310*    BUSCA-COMISION-EN-TABLA ...... BUSQUEDA SECUENCIAL EN TABLA   *
002320*    ACTUALIZAR-COMISION .......... UPDATE-OR-INSERT DEL PAR       *
002330*    TERMINAR-RUTINA .............. REGRABA EL MAESTRO COMPLETO    *
002340*------------------------------------------------------------------*
002350*---------------*
002360       PROCEDURE DIVISION.
002370*---------------*
002380*--- RUTINA PRINCIPAL: MISMO ESQUEMA DE 3 LINEAS QUE TODOS LOS -----*
002390*--- BATCH DE LA DIVISION DIVISAS ------------------------------------*
002400           PERFORM  INICIAR-RUTINA.
002410           PERFORM  PROCESAR-RUTINA.
002420           PERFORM  TERMINAR-RUTINA.
002430*--------------*
002440       INICIAR-RUTINA.
002450*--------------*
002460*--- SE ABRE EL MAESTRO DE ENTRADA SOLO PARA CARGARLO EN MEMORIA -*
002470*--- Y SE CIERRA DE INMEDIATO; EL DE SALIDA SE ABRE RECIEN AL     -*
002480*--- FINAL, EN TERMINAR-RUTINA, CUANDO YA SE TIENE LA TABLA FINAL *
002490           OPEN INPUT   XCH-MAE-COMIS-E.
002500           OPEN INPUT   XCH-MNT-COMIS.
002510           PERFORM  CARGAR-MAESTRO-COMISIONES.
002520           CLOSE        XCH-MAE-COMIS-E.
002530*---------------*
002540       PROCESAR-RUTINA.
002550*---------------*
002560*--- CICLO CLASICO LEER-PROCESAR-LEER SOBRE LAS TRANSACCIONES -----*
002570*--- DE MANTENIMIENTO --------------------------------------------*
002580           PERFORM  LEER-SIGUIENTE-TRANSACCION.
002590           PERFORM  CICLO-PROCESAR-TRANSACCION
002600                    UNTIL FIN-MNT-COMIS.
002610*---------------------------*
002620       CICLO-PROCESAR-TRANSACCION.
002630*---------------------------*
002640           PERFORM  PROCESAR-UNA-TRANSACCION.
002650           PERFORM  LEER-SIGUIENTE-TRANSACCION.
002660*---------------------------*
002670       CARGAR-MAESTRO-COMISIONES.
002680*---------------------------*
002690*--- CARGA COMPLETA DEL MAESTRO DE ENTRADA EN LA TABLA EN MEMORIA -*
002700*--- QUE SE VA A IR ACTUALIZANDO DURANTE TODA LA CORRIDA           *
002710           MOVE ZERO                   TO COM-TBL-CANTIDAD.
002720           MOVE 'N'                    TO WE-SW-FIN-MNT-COMIS.
002730           PERFORM  LEER-UNA-COMISION
002740                    UNTIL WE-SW-FIN-MNT-COMIS = 'F'.
002750           MOVE 'N'                    TO WE-SW-FIN-MNT-COMIS.
002760*-----------------*
002770       LEER-UNA-COMISION.
002780*-----------------*
002790           READ XCH-MAE-COMIS-E
002800              AT END
002810                 MOVE 'F'              TO WE-SW-FIN-MNT-COMIS
002820              NOT AT END
002830*--- RESGUARDO FO0131: NO SOBREPASAR EL LIMITE DE LA TABLA ---------*
002840                 IF COM-TBL-CANTIDAD NOT < WS-MAX-OCURRENCIAS-TABLA
002850                    DISPLAY 'XCHO003 - TABLA DE COMISIONES LLENA AL '
002860                            'CARGAR EL MAESTRO DE ENTRADA'
002870                    MOVE 'F'           TO WE-SW-FIN-MNT-COMIS
002880                 ELSE
002890                    ADD 1                 TO COM-TBL-CANTIDAD
002900                    MOVE COM-E-FROM       TO COM-TBL-FROM (COM-TBL-CANTIDAD)
002910                    MOVE COM-E-TO         TO COM-TBL-TO   (COM-TBL-CANTIDAD)
002920                    MOVE COM-E-PT         TO COM-TBL-PT   (COM-TBL-CANTIDAD)
002930                 END-IF
002940           END-READ.
002950*---------------------------*
002960       LEER-SIGUIENTE-TRANSACCION.
002970*---------------------------*
002980*--- LECTURA SIMPLE; LA VALIDACION SE HACE EN PROCESAR-UNA- -------*
002990*--- TRANSACCION, NO AQUI -------------------------------------------*
003000           READ XCH-MNT-COMIS
003010              AT END
003020                 MOVE 'F'              TO WE-SW-FIN-MNT-COMIS
003030           END-READ.
003040*---------------------------*
003050       PROCESAR-UNA-TRANSACCION.
003060*---------------------------*
003070           ADD 1                       TO CONTADOR-LEIDOS.
003080           MOVE CMN-PT                 TO WE-PT-RECIBIDO.
003090*--- LA VALIDACION Y LA ACTUALIZACION SE HACEN EN UN RANGO DE -----*
003100*--- PARRAFOS NUMERADOS CON SALIDA POR GO TO, IGUAL QUE EN LOS ----*
003110*--- DEMAS PROCESOS BATCH DE LA DIVISION (VER XCHO002) --------------*
003120           PERFORM 2000-VALIDAR-Y-ACTUALIZAR THRU 2000-VALIDAR-EXIT.
003130*----------------------------*
003140       2000-VALIDAR-Y-ACTUALIZAR.
003150*----------------------------*
003160*--- RESGUARDO: LA PARTE DECIMAL DEBE SER NUMERICA. UNA TRAMA -----*
003170*--- MAL GENERADA PUEDE TRAER UN NIBBLE DE SIGNO CORRUPTO AHI ----*
003180           IF WE-PT-DECIMAL NOT NUMERIC
003190              ADD 1                    TO CONTADOR-RECHAZADOS
003200              DISPLAY WT01-MSG-DSC (006) ' ' CMN-FROM '/' CMN-TO
003210              GO TO 2000-VALIDAR-EXIT
003220           END-IF.
003230*--- REGLA FO0086: LA COMISION NO PUEDE SER NEGATIVA -------------*
003240           IF WE-PT-RECIBIDO < ZERO
003250              ADD 1                    TO CONTADOR-RECHAZADOS
003260              DISPLAY WT01-MSG-DSC (001) ' ' CMN-FROM '/' CMN-TO
003270              GO TO 2000-VALIDAR-EXIT
003280           END-IF.
003290*--- REGLA FO0086: LA COMISION DEBE SER MENOR A 100 --------------*
003300           IF WE-PT-RECIBIDO NOT < 100
003310              ADD 1                    TO CONTADOR-RECHAZADOS
003320              DISPLAY WT01-MSG-DSC (002) ' ' CMN-FROM '/' CMN-TO
003330              GO TO 2000-VALIDAR-EXIT
003340           END-IF.
003350*--- REGLA FO0086: MONEDAS ORIGEN Y DESTINO DEBEN SER DISTINTAS --*
003360           IF CMN-FROM = CMN-TO
003370              ADD 1                    TO CONTADOR-RECHAZADOS
003380              DISPLAY WT01-MSG-DSC (003) ' ' CMN-FROM '/' CMN-TO
003390              GO TO 2000-VALIDAR-EXIT
003400           END-IF.
003410*--- TRANSACCION VALIDA: SE ACTUALIZA O INSERTA LA COMISION EN ---*
003420*--- ESE SENTIDO DEL PAR. NO SE DERIVA COMISION INVERSA -----------*
003430           PERFORM ACTUALIZAR-COMISION.
003440           ADD 1                       TO CONTADOR-APROBADOS.
003450*----------------------*
003460       2000-VALIDAR-EXIT.
003470*----------------------*
003480           EXIT.
003490*---------------------------*
003500       BUSCA-COMISION-EN-TABLA.
003510*---------------------------*
003520*--- BUSQUEDA SECUENCIAL: LA TABLA PUEDE HABER RECIBIDO ALTAS   -*
003530*--- DURANTE ESTA CORRIDA Y YA NO ESTA EN ORDEN ASCENDENTE, POR -*
003540*--- LO QUE NO SE PUEDE USAR SEARCH ALL (BUSQUEDA BINARIA) AQUI -*
003550           MOVE 'N'                    TO WE-SW-COMIS-ENCONTRADA.
003560           PERFORM  BUSCA-UNA-POSICION
003570                    VARYING I FROM 1 BY 1
003580                    UNTIL I > COM-TBL-CANTIDAD
003590                       OR COMIS-ENCONTRADA.
003600*-------------------*
003610       BUSCA-UNA-POSICION.
003620*-------------------*
003630           IF COM-TBL-FROM (I) = WE-BUSCA-FROM
003640              AND COM-TBL-TO (I) = WE-BUSCA-TO
003650              MOVE 'S'                 TO WE-SW-COMIS-ENCONTRADA
003660           END-IF.
003670*---------------------------*
003680       ACTUALIZAR-COMISION.
003690*---------------------------*
003700*--- SI EL PAR YA EXISTE EN LA TABLA SE ACTUALIZA EL VALOR; SI --*
003710*--- NO EXISTE SE INSERTA UNA OCURRENCIA NUEVA (UPDATE-OR-INSERT)*
003720           MOVE CMN-FROM               TO WE-BUSCA-FROM.
003730           MOVE CMN-TO                 TO WE-BUSCA-TO.
003740           PERFORM  BUSCA-COMISION-EN-TABLA.
003750           IF COMIS-ENCONTRADA
003760              MOVE CMN-PT              TO COM-TBL-PT (I)
003770              DISPLAY WT01-MSG-DSC (004) ' ' CMN-FROM '/' CMN-TO
003780           ELSE
003790*--- RESGUARDO FO0131: NO INSERTAR SI LA TABLA YA ESTA LLENA ------*
003800              IF COM-TBL-CANTIDAD NOT < WS-MAX-OCURRENCIAS-TABLA
003810                 DISPLAY 'XCHO003 - TABLA DE COMISIONES LLENA, NO '
003820                         'SE PUEDE INSERTAR ' CMN-FROM '/' CMN-TO
003830              ELSE
003840                 ADD 1                 TO COM-TBL-CANTIDAD
003850                 MOVE CMN-FROM         TO COM-TBL-FROM (COM-TBL-CANTIDAD)
003860                 MOVE CMN-TO           TO COM-TBL-TO   (COM-TBL-CANTIDAD)
003870                 MOVE CMN-PT           TO COM-TBL-PT   (COM-TBL-CANTIDAD)
003880                 DISPLAY WT01-MSG-DSC (005) ' ' CMN-FROM '/' CMN-TO
003890              END-IF
003900           END-IF.
003910*---------------*
003920       TERMINAR-RUTINA.
003930*---------------*
003940*--- SE REGRABA EL MAESTRO COMPLETO A PARTIR DE LA TABLA EN -------*
003950*--- MEMORIA, YA CON TODAS LAS ACTUALIZACIONES E INSERCIONES -----*
003960*--- DE ESTA CORRIDA APLICADAS --------------------------------------*
003970           CLOSE        XCH-MNT-COMIS.
003980           OPEN OUTPUT  XCH-MAE-COMIS-S.
003990           PERFORM  GRABAR-UNA-COMISION
004000                    VARYING I FROM 1 BY 1
004010                    UNTIL I > COM-TBL-CANTIDAD.
004020           CLOSE        XCH-MAE-COMIS-S.
004030*--- EL CONTEO DE RECHAZADOS SE AGREGO POR FO0093 PARA CUADRAR ----*
004040*--- LEIDOS = APROBADOS + RECHAZADOS SIN CONTAR EL LISTADO A MANO *
004050           IF SW-ESTADISTICA-ON
004060              DISPLAY 'XCHO003 - REGISTROS LEIDOS     : ' CONTADOR-LEIDOS
004070              DISPLAY 'XCHO003 - REGISTROS APROBADOS  : ' CONTADOR-APROBADOS
004080              DISPLAY 'XCHO003 - REGISTROS RECHAZADOS : ' CONTADOR-RECHAZADOS
004090           END-IF.
004100*--- FIN NORMAL DEL PROGRAMA - NO EXISTE CONDICION DE ABEND ------*
004110*--- CONTROLADO EN ESTE PROCESO --------------------------------------*
004120           STOP RUN.
004130*-----------------*
004140       GRABAR-UNA-COMISION.
004150*-----------------*
004160*--- SE GRABA UNA OCURRENCIA DE LA TABLA POR CADA ITERACION DE ---*
004170*--- LA PERFORM VARYING DE TERMINAR-RUTINA --------------------------*
004180*--- LOS CAMPOS DE AUDITORIA DEL MAESTRO DE SALIDA QUEDAN EN ------*
004190*--- CERO/ESPACIOS - LOS MANTIENE EL MODULO DE MANTENIMIENTO EN --*
004200*--- LINEA, FUERA DEL ALCANCE DE ESTE PROCESO BATCH -----------------*
004210           INITIALIZE                     REG-XCH-MAE-COMIS-S.
004220           MOVE COM-TBL-FROM (I)       TO COM-S-FROM.
004230           MOVE COM-TBL-TO   (I)       TO COM-S-TO.
004240           MOVE COM-TBL-PT   (I)       TO COM-S-PT.
004250           WRITE REG-XCH-MAE-COMIS-S.
