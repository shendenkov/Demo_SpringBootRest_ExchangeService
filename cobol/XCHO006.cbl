000010************************************************************************
000020***   * 100373 14/05/15 DFQZ FO0133 RESGUARDO DE TOPE DE TABLA        ***
000030***   * 100292 30/06/07 JLQV FO0088 SOPORTE DE PAR NO ENCONTRADO      ***
000040***   * 100226 14/11/98 PAMH Y2K  REVISION GENERAL DE FECHAS          ***
000050***   * FO5508 28/03/94 PAMH CREACION LISTADO DE COMISIONES           ***
000060************************************************************************
000070*IDAPL*XCH
000080*OBJET*****************************************************************
000090*OBJET*** OPERACIONES GETALLCOMMISSIONS / GETCOMMISSION               **
000100*OBJET*** LEE EL MAESTRO DE COMISIONES EN MEMORIA Y EMITE UN LISTADO **
000110*OBJET*** COMPLETO O, POR CADA SOLICITUD DE CONSULTA CON PAR DE      **
000120*OBJET*** MONEDAS INFORMADO, LA COMISION DE ESE PAR UNICAMENTE       **
000130*OBJET*****************************************************************
000140*------------------------------------------------------------------*
000150*    HISTORIAL DE MANTENIMIENTO DEL PROGRAMA                       *
000160*------------------------------------------------------------------*
000170*    FO5508 28/03/94 PAMH - VERSION ORIGINAL. LISTADO EN LINE       *
000180*           PRINTER (XCHCLST) A PARTIR DE LA MISMA TABLA EN         *
000190*           MEMORIA QUE USA XCHO003.                                *
000200*    FO5620 07/09/95 PAMH - SE AGREGA LA SOLICITUD CON CLAVE EN     *
000210*           BLANCO COMO ATAJO PARA "LISTAR TODO EL MAESTRO".        *
000220*    100226 14/11/98 PAMH - Y2K: REVISION GENERAL DE FECHAS DE      *
000230*           TRABAJO Y DE COMPILACION EN TODOS LOS PROGRAMAS XCH.    *
000240*    100204 25/08/00 PAMH - SE ESTANDARIZA EL FORMATO DEL LISTADO   *
000250*           CON EL RESTO DE LOS REPORTES DE LA DIVISION.            *
000260*    100248 03/03/04 MTCS - SE AJUSTA EL FORMATO DE DISPLAY DE FIN  *
000270*           DE CORRIDA PARA CALZAR CON EL ESTANDAR DE OPERACIONES.  *
000280*    100292 30/06/07 JLQV - FO0088 SI EL PAR CONSULTADO NO EXISTE   *
000290*           EN EL MAESTRO SE EMITE UNA LINEA DE "NO ENCONTRADO" EN  *
000300*           VEZ DE OMITIR LA SOLICITUD EN SILENCIO.                 *
000310*    100337 11/01/11 MTCS - REVISION DE COBOL 85 - SE ORDENAN LOS   *
000320*           PARRAFOS DE CARGA Y LISTADO EN SECUENCIA.               *
000330*    100373 14/05/15 DFQZ - FO0133 SE AGREGA RESGUARDO PARA NO      *
000340*           SOBREPASAR EL TOPE DE LA TABLA DE COMISIONES EN         *
000350*           MEMORIA AL CARGAR EL MAESTRO (IGUAL QUE SE CORRIGIO EN  *
000360*           XCHO003/XCHO005 POR FO0131/FO0132).                     *
000370*    100414 22/07/19 HVAR - FO0147 CAMPOS DE AUDITORIA EN MAESTRO.  *
000380*------------------------------------------------------------------*
000390*=======================*
000400       IDENTIFICATION DIVISION.
000410*=======================*
000420       PROGRAM-ID.     XCHO006.
000430       AUTHOR.         P. A. MARTIN HERRERA.
000440       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - DIVISION DIVISAS.
000450       DATE-WRITTEN.   28/03/94.
000460       DATE-COMPILED.  09/08/26.
000470       SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000480*====================*
000490       ENVIRONMENT DIVISION.
000500*====================*
000510       CONFIGURATION SECTION.
000520*--- EQUIPO DE PRODUCCION DE LA DIVISION DIVISAS ---------------------*
000530       SOURCE-COMPUTER. IBM-3090.
000540       OBJECT-COMPUTER. IBM-3090.
000550       SPECIAL-NAMES.   C01 IS TOP-OF-FORM
000560                        UPSI-0 ON  IS SW-ESTADISTICA-ON
000570                        UPSI-0 OFF IS SW-ESTADISTICA-OFF.
000580       INPUT-OUTPUT SECTION.
000590       FILE-CONTROL.
000600*--- MAESTRO DE COMISIONES VIGENTE ------------------------------------*
000610           SELECT XCH-MAE-COMIS   ASSIGN TO XCHCOMI
000620                  ORGANIZATION IS SEQUENTIAL.
000630*--- TRAMAS DE CONTROL (SOLICITUDES DE CONSULTA) ----------------------*
000640           SELECT XCH-CTL-COMIS   ASSIGN TO XCHCCTL
000650                  ORGANIZATION IS SEQUENTIAL.
000660*--- LISTADO DE SALIDA, LINE SEQUENTIAL PARA LINE PRINTER --------------*
000670           SELECT XCH-LISTADO     ASSIGN TO XCHCLST
000680                  ORGANIZATION IS LINE SEQUENTIAL.
000690*=============*
000700       DATA DIVISION.
000710*=============*
000720       FILE SECTION.
000730*-------------------------------------------------------------*
000740*    MAESTRO DE COMISIONES. MISMO LAYOUT FISICO QUE COM-MAE-   *
000750*    COMIS EN EL COPYBOOK XCHCOMM Y QUE LOS MAESTROS DE        *
000760*    XCHO003                                                  *
000770*-------------------------------------------------------------*
000780       FD  XCH-MAE-COMIS
000790           LABEL RECORDS ARE STANDARD
000800           RECORDING MODE IS F.
000810       01  REG-XCH-MAE-COMIS.
000820*--- CLAVE DEL PAR DE MONEDAS -----------------------------------*
000830           02  RMC-CLAVE.
000840               04  RMC-FROM                PIC X(03).
000850               04  RMC-TO                  PIC X(03).
000860*--- PORCENTAJE VIGENTE -------------------------------------------*
000870           02  RMC-PT                      PIC S9(03)V9(02).
000880           02  RMC-FECHA-ALTA              PIC 9(08).
000890           02  RMC-FECHA-ULT-ACTUALIZA     PIC 9(08).
000900           02  RMC-USUARIO-ALTA            PIC X(08).
000910           02  RMC-USUARIO-ULT-ACTUALIZA   PIC X(08).
000920           02  RMC-TERMINAL-ULT-ACTUAL     PIC X(08).
000930           02  RMC-SUCURSAL-ORIGEN         PIC X(04).
000940           02  RMC-CONTADOR-ACTUALIZ       PIC 9(05).
000950           02  RMC-IND-ESTADO              PIC X(01).
000960               88  RMC-COMISION-ACTIVA             VALUE 'A'.
000970               88  RMC-COMISION-INACTIVA           VALUE 'I'.
000980               88  RMC-COMISION-ANULADA            VALUE 'X'.
000990           02  RMC-COD-ORIGEN-CARGA        PIC X(02).
001000           02  FILLER                      PIC X(09).
001010*-------------------------------------------------------------*
001020*    TRAMA DE CONTROL. CLAVE EN BLANCO PIDE EL LISTADO         *
001030*    COMPLETO; CLAVE INFORMADA PIDE UN PAR PUNTUAL             *
001040*-------------------------------------------------------------*
001050       FD  XCH-CTL-COMIS
001060           LABEL RECORDS ARE STANDARD
001070           RECORDING MODE IS F.
001080       01  REG-XCH-CTL-COMIS.
001090           02  CTL-FROM                    PIC X(03).
001100           02  CTL-TO                      PIC X(03).
001110           02  FILLER                      PIC X(74).
001120       01  REG-XCH-CTL-COMIS-R REDEFINES REG-XCH-CTL-COMIS.
001130           02  CTL-CLAVE                   PIC X(06).
001140           02  FILLER                      PIC X(74).
001150*-------------------------------------------------------------*
001160*    LISTADO DE SALIDA, UNA LINEA DE 80 POSICIONES POR COMISION*
001170*-------------------------------------------------------------*
001180       FD  XCH-LISTADO
001190           LABEL RECORDS ARE STANDARD
001200           RECORDING MODE IS F.
001210       01  REG-XCH-LISTADO             PIC X(80).
001220*=======================*
001230       WORKING-STORAGE SECTION.
001240*=======================*
001250*---------------------------------------------------------------*
001260*    ITEMS DE NIVEL 77 - VERSION DEL PROGRAMA Y TOPE MAXIMO DE  *
001270*    OCURRENCIAS DE LA TABLA DE COMISIONES EN MEMORIA (FO0133)  *
001280*---------------------------------------------------------------*
001290*--- IDENTIFICA LA VERSION VIGENTE DEL PROGRAMA EN LOS DISPLAY --*
001300*--- DE DIAGNOSTICO QUE PIDE OPERACIONES CUANDO HAY UN PROBLEMA -*
001310       77  WS-VERSION-PROGRAMA        PIC X(04)  VALUE '0601'.
001320*--- DEBE COINCIDIR SIEMPRE CON EL OCCURS DE COM-TBL-OCURR EN --*
001330*--- EL COPYBOOK XCHCOMM - SI SE AMPLIA UNO HAY QUE AMPLIAR EL -*
001340*--- OTRO --------------------------------------------------------*
001350       77  WS-MAX-OCURRENCIAS-TABLA   PIC S9(04) COMP VALUE +500.
001360       01  WE-ESPECIALES.
001370*--- SUBINDICE DE CONTROL, NO USADO PARA RECORRER LA TABLA -------*
001380*--- (ESA RECORRIDA USA EL INDICE COM-IDX DEL COPYBOOK XCHCOMM) --*
001390           02  I                        PIC 9(04) COMP.
001400*--- CONTADORES DE CONTROL, IMPRESOS AL FINAL SI EL SWITCH DE -------*
001410*--- ESTADISTICAS ESTA ENCENDIDO -------------------------------------*
001420           02  CONTADOR-LEIDOS          PIC 9(07) COMP VALUE ZERO.
001430           02  CONTADOR-LISTADOS        PIC 9(07) COMP VALUE ZERO.
001440           02  CONTADOR-NO-ENCONTRADOS  PIC 9(07) COMP VALUE ZERO.
001450*--- SWITCH DE FIN DE ARCHIVO DE TRAMAS DE CONTROL --------------------*
001460           02  WE-SW-FIN-CONTROL        PIC X(01) VALUE 'N'.
001470               88  FIN-CONTROL                    VALUE 'F'.
001480*--- SWITCH: LISTAR-UNA-COMISION ENCONTRO EL PAR CONSULTADO ----------*
001490           02  WE-SW-COMIS-ENCONTRADA   PIC X(01) VALUE 'N'.
001500               88  COMIS-ENCONTRADA               VALUE 'S'.
001510           02  FILLER                   PIC X(02) VALUE SPACES.
001520*------------------ LINEA DE DETALLE DEL LISTADO ------------------*
001530*    LA REDEFINICION WL01-LINEA-TRUNC PERMITE, DE SER NECESARIO,  *
001540*    ESCRIBIR UN VALOR ALTERNATIVO YA FORMATEADO (POR EJEMPLO EL  *
001550*    TEXTO "NO ENCONTRADO") EN LA MISMA POSICION DEL PORCENTAJE   *
001560       01  WL01-LINEA-DETALLE.
001570           02  WL01-FROM                PIC X(03).
001580           02  FILLER                   PIC X(03) VALUE ' / '.
001590           02  WL01-TO                  PIC X(03).
001600           02  FILLER                   PIC X(03) VALUE SPACES.
001610           02  WL01-PORCENTAJE          PIC Z(01)9.99.
001620           02  FILLER                   PIC X(65).
001630       01  WL01-LINEA-TRUNC REDEFINES WL01-LINEA-DETALLE.
001640           02  FILLER                   PIC X(09).
001650           02  WL01-PORCENTAJE-ALT      PIC X(05).
001660           02  FILLER                   PIC X(66).
001670*------------------ TABLA DE COMISIONES EN MEMORIA ---------------*
001680           COPY XCHCOMM.
001690*------------------------------------------------------------------*
001700*    MAPA DE PARRAFOS DE ESTE PROGRAMA                             *
001710*------------------------------------------------------------------*
001720*    INICIAR-RUTINA .............. ABRE ARCHIVOS Y CARGA MAESTRO   *
001730*    PROCESAR-RUTINA ............. CICLO PRINCIPAL DE LECTURA      *
001740*    PROCESAR-UNA-SOLICITUD ...... DECIDE LISTADO TOTAL O PUNTUAL  *
001750*                                  (RANGO NUMERADO)                *
001760*    LISTAR-TODAS-LAS-COMISIONES . RECORRE TODA LA TABLA           *
001770*    LISTAR-UNA-COMISION ......... SEARCH ALL DEL PAR CONSULTADO   *
001780*    ESCRIBIR-UNA-LINEA .......... GRABA UNA LINEA DEL LISTADO     *
001790*    TERMINAR-RUTINA .............. CIERRA ARCHIVOS Y ESTADISTICAS *
001800*------------------------------------------------------------------*
001810*---------------*
001820       PROCEDURE DIVISION.
001830*---------------*
001840*--- RUTINA PRINCIPAL: MISMO ESQUEMA DE 3 LINEAS QUE TODOS LOS -----*
001850*--- BATCH DE LA DIVISION DIVISAS ------------------------------------*
001860           PERFORM  INICIAR-RUTINA.
001870           PERFORM  PROCESAR-RUTINA.
001880           PERFORM  TERMINAR-RUTINA.
001890*--------------*
001900       INICIAR-RUTINA.
001910*--------------*
001920*--- SE ABRE EL MAESTRO SOLO PARA CARGARLO EN MEMORIA Y SE -------*
001930*--- CIERRA DE INMEDIATO; NO SE VUELVE A ESCRIBIR EN EL, ESTE ----*
001940*--- PROCESO ES DE SOLO CONSULTA --------------------------------------*
001950           OPEN INPUT   XCH-MAE-COMIS.
001960           OPEN INPUT   XCH-CTL-COMIS.
001970           OPEN OUTPUT  XCH-LISTADO.
001980           PERFORM  CARGAR-MAESTRO-COMISIONES.
001990           CLOSE        XCH-MAE-COMIS.
002000*---------------*
002010       PROCESAR-RUTINA.
002020*---------------*
002030*--- CICLO CLASICO LEER-PROCESAR-LEER SOBRE LAS TRAMAS DE ---------*
002040*--- CONTROL --------------------------------------------------------*
002050           PERFORM  LEER-SIGUIENTE-CONTROL.
002060           PERFORM  CICLO-PROCESAR-CONTROL
002070                    UNTIL FIN-CONTROL.
002080*---------------------------*
002090       CICLO-PROCESAR-CONTROL.
002100*---------------------------*
002110           PERFORM  PROCESAR-UNA-SOLICITUD.
002120           PERFORM  LEER-SIGUIENTE-CONTROL.
002130*---------------------------*
002140       CARGAR-MAESTRO-COMISIONES.
002150*---------------------------*
002160*--- CARGA COMPLETA DEL MAESTRO EN LA TABLA EN MEMORIA. ESTE ------*
002170*--- PROCESO NO ACTUALIZA NI INSERTA - LA TABLA QUEDA FIJA UNA ----*
002180*--- VEZ CARGADA -----------------------------------------------------*
002190           MOVE ZERO                   TO COM-TBL-CANTIDAD.
002200           MOVE 'N'                    TO WE-SW-FIN-CONTROL.
002210           PERFORM  LEER-UNA-COMISION
002220                    UNTIL WE-SW-FIN-CONTROL = 'F'.
002230           MOVE 'N'                    TO WE-SW-FIN-CONTROL.
002240*-----------------*
002250       LEER-UNA-COMISION.
002260*-----------------*
002270           READ XCH-MAE-COMIS
002280              AT END
002290                 MOVE 'F'              TO WE-SW-FIN-CONTROL
002300              NOT AT END
002310*--- RESGUARDO FO0133: NO SOBREPASAR EL LIMITE DE LA TABLA --------*
002320                 IF COM-TBL-CANTIDAD NOT < WS-MAX-OCURRENCIAS-TABLA
002330                    DISPLAY 'XCHO006 - TABLA DE COMISIONES LLENA AL '
002340                            'CARGAR EL MAESTRO - LISTADO INCOMPLETO'
002350                    MOVE 'F'           TO WE-SW-FIN-CONTROL
002360                 ELSE
002370                    ADD 1                 TO COM-TBL-CANTIDAD
002380                    MOVE RMC-FROM         TO COM-TBL-FROM (COM-TBL-CANTIDAD)
002390                    MOVE RMC-TO           TO COM-TBL-TO   (COM-TBL-CANTIDAD)
002400                    MOVE RMC-PT           TO COM-TBL-PT   (COM-TBL-CANTIDAD)
002410                 END-IF
002420           END-READ.
002430*---------------------------*
002440       LEER-SIGUIENTE-CONTROL.
002450*---------------------------*
002460           READ XCH-CTL-COMIS
002470              AT END
002480                 MOVE 'F'              TO WE-SW-FIN-CONTROL
002490           END-READ.
002500*---------------------------*
002510       PROCESAR-UNA-SOLICITUD.
002520*---------------------------*
002530           ADD 1                       TO CONTADOR-LEIDOS.
002540*--- LA DECISION LISTADO-TOTAL VS. LISTADO-PUNTUAL SE HACE EN ----*
002550*--- UN RANGO DE PARRAFOS NUMERADOS, IGUAL QUE EN LOS DEMAS -------*
002560*--- PROCESOS BATCH DE LA DIVISION (VER XCHO005) --------------------*
002570           PERFORM 2000-DECIDIR-Y-LISTAR THRU 2000-DECIDIR-EXIT.
002580*----------------------*
002590       2000-DECIDIR-Y-LISTAR.
002600*----------------------*
002610*--- CLAVE EN BLANCO: SE PIDIO EL LISTADO COMPLETO DEL MAESTRO ---*
002620           IF CTL-CLAVE = SPACES
002630              PERFORM  LISTAR-TODAS-LAS-COMISIONES
002640              GO TO 2000-DECIDIR-EXIT
002650           END-IF.
002660*--- CLAVE INFORMADA: SE PIDIO UN PAR PUNTUAL -----------------------*
002670           PERFORM  LISTAR-UNA-COMISION.
002680*----------------------*
002690       2000-DECIDIR-EXIT.
002700*----------------------*
002710           EXIT.
002720*---------------------------------*
002730       LISTAR-TODAS-LAS-COMISIONES.
002740*---------------------------------*
002750           PERFORM  ESCRIBIR-UNA-LINEA
002760                    VARYING COM-IDX FROM 1 BY 1
002770                    UNTIL COM-IDX > COM-TBL-CANTIDAD.
002780*-----------------------*
002790       LISTAR-UNA-COMISION.
002800*-----------------------*
002810*--- BUSQUEDA BINARIA: LA TABLA SE CARGA UNA SOLA VEZ Y EN ORDEN -*
002820*--- ASCENDENTE, POR LO QUE AQUI SI SE PUEDE USAR SEARCH ALL -----*
002830*--- (A DIFERENCIA DE XCHO003, QUE INSERTA EN CALIENTE) -------------*
002840           SET  COM-IDX             TO 1.
002850           SEARCH ALL COM-TBL-OCURR
002860              AT END
002870                 MOVE 'N'             TO WE-SW-COMIS-ENCONTRADA
002880*--- FO0088: SI EL PAR NO EXISTE SE INFORMA EN EL LISTADO EN -----*
002890*--- VEZ DE OMITIR LA SOLICITUD EN SILENCIO -------------------------*
002900                 ADD 1                TO CONTADOR-NO-ENCONTRADOS
002910                 MOVE SPACES          TO WL01-LINEA-DETALLE
002920                 MOVE CTL-FROM        TO WL01-FROM
002930                 MOVE CTL-TO          TO WL01-TO
002940                 MOVE 'NO ENC'        TO WL01-PORCENTAJE-ALT
002950                 WRITE REG-XCH-LISTADO FROM WL01-LINEA-DETALLE
002960                 ADD 1                TO CONTADOR-LISTADOS
002970              WHEN COM-TBL-FROM (COM-IDX) = CTL-FROM
002980               AND COM-TBL-TO   (COM-IDX) = CTL-TO
002990                 MOVE 'S'             TO WE-SW-COMIS-ENCONTRADA
003000                 PERFORM  ESCRIBIR-UNA-LINEA
003010           END-SEARCH.
003020*---------------------*
003030       ESCRIBIR-UNA-LINEA.
003040*---------------------*
003050           MOVE SPACES                 TO WL01-LINEA-DETALLE.
003060           MOVE COM-TBL-FROM (COM-IDX) TO WL01-FROM.
003070           MOVE COM-TBL-TO   (COM-IDX) TO WL01-TO.
003080           MOVE COM-TBL-PT   (COM-IDX) TO WL01-PORCENTAJE.
003090           WRITE REG-XCH-LISTADO       FROM WL01-LINEA-DETALLE.
003100           ADD 1                       TO CONTADOR-LISTADOS.
003110*---------------*
003120       TERMINAR-RUTINA.
003130*---------------*
003140*--- ESTE PROCESO NO GRABA MAESTRO DE SALIDA, SOLO EL LISTADO; --*
003150*--- SE CIERRAN LAS TRAMAS DE CONTROL Y EL LISTADO UNICAMENTE ---*
003160           CLOSE        XCH-CTL-COMIS.
003170           CLOSE        XCH-LISTADO.
003180*--- EL CONTEO DE NO-ENCONTRADOS SE AGREGO POR FO0088 -------------*
003190           IF SW-ESTADISTICA-ON
003200              DISPLAY 'XCHO006 - SOLICITUDES LEIDAS   : ' CONTADOR-LEIDOS
003210              DISPLAY 'XCHO006 - LINEAS LISTADAS      : ' CONTADOR-LISTADOS
003220              DISPLAY 'XCHO006 - PARES NO ENCONTRADOS : ' CONTADOR-NO-ENCONTRADOS
003230           END-IF.
003240*--- FIN NORMAL DEL PROGRAMA - NO EXISTE CONDICION DE ABEND ------*
003250*--- CONTROLADO EN ESTE PROCESO --------------------------------------*
003260           STOP RUN.
